000100 IDENTIFICATION DIVISION.                                                 
000200*    VECTOR EXTRACT -- READS THE GRANTS DESK'S REQUEST LIST AND           
000300*    THE RAW OBSERVATION MASTER, KEEPS WHAT WAS ASKED FOR IN THE          
000400*    OPEN REFERENCE-PERIOD WINDOW, SCALES IT, AND WRITES THE WORK         
000500*    FILE STVBANLZ PICKS UP ON THE NEXT JOB STEP.                         
000600 PROGRAM-ID.            STVBEXTR.                                         
000700 AUTHOR.                R J DELACRUZ.                                     
000800 INSTALLATION.          STATE BUREAU OF LABOR STATISTICS.                 
000900 DATE-WRITTEN.          03/14/87.                                         
001000 DATE-COMPILED.         03/19/87.                                         
001100 SECURITY.              UNCLASSIFIED - INTERNAL USE ONLY.                 
001200                                                                          
001300*****************************************************************         
001400*  CHANGE LOG                                                  *          
001500*  ----------------------------------------------------------  *          
001600*  03/14/87  RJD  ORIGINAL CODING.  READS THE VECTOR REQUEST   *          
001700*            FILE AND THE OBSERVATION MASTER, KEEPS ONLY THE   *          
001800*            REQUESTED VECTORS IN THE OPEN REFERENCE-PERIOD    *          
001900*            WINDOW AND WRITES THE SCALED EXTRACT CONSUMED BY  *          
002000*            STVBANLZ.  REQ TKT BLS-0441.                      *          
002100*  11/02/88  RJD  ADDED SCALAR-CODE LOOKUP TABLE -- VALUES     *          
002200*            WERE PREVIOUSLY HARD CODED IN LINE.  TKT BLS-0517.*          
002300*  06/19/91  MTO  FIXED UNSTRING OF REQ-VECTORS -- TRAILING    *          
002400*            COMMA ON LAST TOKEN LEFT A BLANK ENTRY IN THE     *          
002500*            TABLE.  TKT BLS-0683.                             *          
002600*  02/08/94  MTO  WIDENED OBS-DATA-VALUE PER DP STANDARDS      *          
002700*            MEMO 94-03 (WAS S9(9)V99, IS NOW S9(11)V9(4)).    *          
002800*  01/06/99  SAF  Y2K REMEDIATION -- SYSTEM DATE NOW CARRIED   *          
002900*            4-DIGIT YEAR THROUGHOUT.  TKT BLS-0910.           *          
003000*  05/11/04  DLP  ADDED THE MASTER-RECORD EXPANSION REDEFINES  *          
003100*            SO FUTURE FIELDS DO NOT FORCE A RECORD RESIZE.    *          
003200*            TKT BLS-1122.                                     *          
003300*  09/22/08  DLP  NO CODE CHANGE -- RAN A FULL-YEAR REQUEST     *         
003400*            FILE THROUGH AFTER THE GRANTS DESK REPORTED LOW   *          
003500*            COUNTS ON A RUN.  KEPT/READ COUNTS MATCHED BY     *          
003600*            HAND COUNT THAT TIME.  TKT BLS-1050 (NO DEFECT    *          
003700*            FOUND -- SEE BLS-1288 BELOW FOR WHAT IT WAS).     *          
003800*  04/17/12  DLP  2100/2110 WERE DROPPING THE *LAST* VECTOR ID *          
003900*            ON EVERY REQUEST LINE -- A ONE-ID LINE WITH NO    *          
004000*            COMMA NEVER GOT INTO THE TABLE AT ALL.  THE       *          
004100*            06/19/91 FIX ONLY CAUGHT THE BLANK-ENTRY CASE,    *          
004200*            NOT THIS ONE.  REWORKED THE FETCH/APPEND SO THE   *          
004300*            LAST TOKEN ON THE LINE IS ALWAYS CAPTURED.        *          
004400*            FOUND DURING THE GRANTS-DESK REQUEST-FILE AUDIT.  *          
004500*            TKT BLS-1288.                                     *          
004600*  03/02/18  DLP  BROUGHT THIS PROGRAM IN LINE WITH THE SHOP'S *          
004700*            REVISED CODING STANDARDS GUIDE -- SEVERAL OF THE  *          
004800*            STANDALONE WORK-AREA SCALARS ARE NOW CARRIED AS   *          
004900*            77-LEVEL ITEMS INSTEAD OF TOP-LEVEL 01S, AND      *          
005000*            2300-FILTER-OBSERVATION WAS RECAST AS A           *          
005100*            VALIDATION CASCADE WITH EARLY GO TO EXITS, THE    *          
005200*            SAME SHAPE USED IN THE SHOP'S OTHER VALIDATION    *          
005300*            PARAGRAPHS.  NO CHANGE TO WHAT GETS KEPT OR HOW   *          
005400*            IT IS SCALED.  TKT BLS-1440.                      *          
005500*  03/09/18  DLP  2110 WAS MOVING THE UNSTRUNG TOKEN STRAIGHT  *          
005600*            INTO WS-REQ-VECTOR-ENTRY -- AN ALPHANUMERIC-TO-   *          
005700*            NUMERIC-DISPLAY MOVE LEFT-JUSTIFIES AND SPACE-    *          
005800*            PADS, SO ANY VECTOR ID SHORTER THAN 10 DIGITS     *          
005900*            (THE NORMAL CASE) WAS STORED SPACE-FILLED         *          
006000*            INSTEAD OF ZERO-FILLED AND NEVER MATCHED          *          
006100*            OM-VECTOR-ID IN 2310.  TOKEN IS NOW RIGHT-        *          
006200*            JUSTIFIED AND ZERO-FILLED BEFORE THE TABLE MOVE.  *          
006300*            FOUND DURING A REQUEST-FILE AUDIT WITH SHORT      *          
006400*            VECTOR IDS.  TKT BLS-1443.                        *          
006500*****************************************************************         
006600                                                                          
006700*    NO PRINTED REPORT COMES OUT OF THIS PROGRAM, BUT C01 IS              
006800*    CARRIED HERE ANYWAY -- THIS SHOP'S STANDARD ENVIRONMENT              
006900*    DIVISION SKELETON DECLARES IT ON EVERY PROGRAM REGARDLESS OF         
007000*    WHETHER A PRINTER FILE FOLLOWS.                                      
007100 ENVIRONMENT DIVISION.                                                    
007200 CONFIGURATION SECTION.                                                   
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM.                                                  
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800*    REQUEST FILE -- ONE FREE-FORM LINE PER RUN, COMMA-SEPARATED          
007900*    VECTOR IDS THE GRANTS DESK WANTS PULLED THIS PASS.                   
008000     SELECT VECTOR-REQUEST                                                
008100            ASSIGN TO VECREQ                                              
008200            ORGANIZATION IS LINE SEQUENTIAL                               
008300            FILE STATUS IS FS-VECTOR-REQUEST.                             
008400                                                                          
008500*    MASTER FILE -- ONE OBSERVATION PER LINE, UNFILTERED AND              
008600*    UNSCALED, AS DELIVERED BY THE UPSTREAM COLLECTION SYSTEM.            
008700     SELECT OBSERVATION-MASTER                                            
008800            ASSIGN TO OBSMAST                                             
008900            ORGANIZATION IS LINE SEQUENTIAL                               
009000            FILE STATUS IS FS-OBSERVATION-MASTER.                         
009100                                                                          
009200*    WORK FILE -- THE FILTERED, SCALED EXTRACT THIS PROGRAM               
009300*    BUILDS FOR STVBANLZ TO READ ON THE NEXT JOB STEP.                    
009400     SELECT OBS-SCALED-WORK                                               
009500            ASSIGN TO OBSWORK                                             
009600            ORGANIZATION IS LINE SEQUENTIAL                               
009700            FILE STATUS IS FS-OBS-SCALED-WORK.                            
009800                                                                          
009900 DATA DIVISION.                                                           
010000*    THREE FDS FOLLOW, ONE PER SELECT ABOVE, IN THE SAME ORDER --         
010100*    REQUEST, MASTER, WORK.                                               
010200 FILE SECTION.                                                            
010300                                                                          
010400*    R1 -- THE ENTIRE REQUEST LINE IS CARRIED AS ONE RAW FIELD AND        
010500*    TORN APART BY 2100-SPLIT-REQ-VECTORS.  NO ROOM FOR A FILLER          
010600*    PAD HERE -- THE WHOLE 80 BYTES IS THE DATA, NOT A STRUCTURED         
010700*    RECORD.                                                              
010800 FD  VECTOR-REQUEST                                                       
010900     LABEL RECORD IS STANDARD                                             
011000     RECORD CONTAINS 80 CHARACTERS                                        
011100     DATA RECORD IS VECTOR-REQ-REC.                                       
011200                                                                          
011300 01  VECTOR-REQ-REC.                                                      
011400*    ONE PHYSICAL LINE, COMMA-AND-SPACE SEPARATED VECTOR IDS,             
011500*    e.g. '12345, 67890, 11121'.  NO HEADER LINE, NO TRAILER, NO          
011600*    SEQUENCE COLUMN -- JUST THE IDS, ONE REQUEST LINE PER RECORD.        
011700     05  REQ-VECTORS             PIC X(80).                               
011800                                                                          
011900*    R2 -- RAW OBSERVATION AS DELIVERED BY COLLECTION, BEFORE ANY         
012000*    FILTERING OR SCALING IS APPLIED.                                     
012100 FD  OBSERVATION-MASTER                                                   
012200     LABEL RECORD IS STANDARD                                             
012300     RECORD CONTAINS 145 CHARACTERS                                       
012400     DATA RECORD IS OBS-MASTER-REC.                                       
012500                                                                          
012600 01  OBS-MASTER-REC.                                                      
012700*    VECTOR-ID/PRODUCT-ID/GEOGRAPHY/CHARACTER/REF-PERIOD TOGETHER         
012800*    MAKE UP THE FOUR COMPARISON ATTRIBUTES STVBANLZ GROUPS ON            
012900*    LATER -- VECTOR-ID ITSELF IS NEVER A GROUPING KEY.                   
013000     05  OM-VECTOR-ID             PIC 9(10).                              
013100     05  OM-PRODUCT-ID            PIC 9(8).                               
013200     05  OM-GEOGRAPHY             PIC X(30).                              
013300     05  OM-CHARACTER             PIC X(40).                              
013400     05  OM-REF-PERIOD            PIC X(10).                              
013500     05  OM-DATA-VALUE            PIC S9(11)V9(4).                MTO9402 
013600*    OM-SCALAR-CODE DRIVES THE LOOKUP IN 2400/2410 -- IT IS NOT           
013700*    CARRIED AS A SIGN OR EXPONENT, IT IS A TABLE KEY.                    
013800     05  OM-SCALAR-CODE           PIC 9(2).                               
013900*    RESERVED -- NOT CARVED INTO YET.  SEE OM-EXPANSION-AREA BELOW        
014000*    FOR THE VIEW A FUTURE CHANGE WOULD USE TO ADD A FIELD HERE.          
014100     05  FILLER                   PIC X(30).                              
014200                                                                          
014300*    FUTURE-GROWTH VIEW OF THE MASTER RECORD -- DO NOT REMOVE THE         
014400*    FILLER ABOVE, NEW FIELDS ARE CARVED OUT OF IT (SEE BLS-1122).        
014500 01  OBS-MASTER-REC-EXP REDEFINES OBS-MASTER-REC.                 DLP1122 
014600*    115 = OM-VECTOR-ID THRU OM-SCALAR-CODE COMBINED WIDTH.  WHEN         
014700*    THE RESERVED AREA IS FINALLY CARVED UP, ITS FIELDS GO HERE,          
014800*    NOT INTO OBS-MASTER-REC DIRECTLY.                                    
014900     05  FILLER                   PIC X(115).                             
015000     05  OM-EXPANSION-AREA        PIC X(30).                              
015100                                                                          
015200*    R2/R3 -- THE SCALED EXTRACT.  SAME FIVE COMPARISON FIELDS AS         
015300*    OBS-MASTER-REC PLUS THE SCALED VALUE AND THE SUMMARY-ROW FLAG        
015400*    STVBANLZ NEEDS TO TELL A REAL OBSERVATION FROM A GROUP TOTAL         
015500*    IT BUILT ITSELF.                                                     
015600 FD  OBS-SCALED-WORK                                                      
015700     LABEL RECORD IS STANDARD                                             
015800     RECORD CONTAINS 140 CHARACTERS                                       
015900     DATA RECORD IS OBS-WORK-REC.                                         
016000                                                                          
016100 01  OBS-WORK-REC.                                                        
016200*    THESE FIVE CARRY STRAIGHT ACROSS FROM OM-VECTOR-ID THRU              
016300*    OM-REF-PERIOD WITH NO TRANSFORMATION (SEE 2450).                     
016400     05  OW-VECTOR-ID             PIC 9(10).                              
016500     05  OW-PRODUCT-ID            PIC 9(8).                               
016600     05  OW-GEOGRAPHY             PIC X(30).                              
016700     05  OW-CHARACTER             PIC X(40).                              
016800     05  OW-REF-PERIOD            PIC X(10).                              
016900     05  OW-DATA-VALUE            PIC S9(11)V9(4).                MTO9402 
017000     05  OW-SCALAR-CODE           PIC 9(2).                               
017100*    BUILT BY 2400-SCALE-OBSERVATION -- DATA VALUE TIMES THE              
017200*    SCALAR-CODE MULTIPLIER, OR A STRAIGHT COPY OF THE DATA VALUE         
017300*    WHEN THE CODE IS NOT RECOGNIZED.                                     
017400     05  OW-SCALED-VALUE          PIC S9(13)V9(4).                        
017500*    ALWAYS 'N' COMING OUT OF THIS PROGRAM -- STVBANLZ SETS THIS          
017600*    TO 'Y' ITSELF WHEN IT BUILDS A GROUP SUMMARY ROW.                    
017700     05  OW-SUMMARY-FLAG          PIC X(1).                               
017800     05  OW-FILLER                PIC X(7).                               
017900                                                                          
018000 WORKING-STORAGE SECTION.                                                 
018100*    77-LEVEL SCAN SUBSCRIPTS AND SWITCHES FIRST, PER THE SHOP'S          
018200*    REVISED CODING STANDARDS GUIDE (TKT BLS-1440) -- EACH OF             
018300*    THESE IS AN INDEPENDENT ELEMENTARY ITEM, NOT A MEMBER OF ANY         
018400*    GROUP, SO NONE OF THEM BELONGS UNDER WORK-AREA BELOW.                
018500*    TALLYING RECEIVER FOR THE UNSTRING IN 2110 -- NOT USED FOR           
018600*    CONTROL LOGIC, KEPT SO THE VERB HAS SOMEWHERE TO COUNT THE           
018700*    DELIMITERS IT CROSSED.                                               
018800 77  WS-TOKEN-CT              PIC 9(2)  COMP VALUE ZERO.                  
018900*    WS-I INDEXES WS-REQ-VECTOR-TABLE IN 2310; WS-J IS NOT USED IN        
019000*    THIS PROGRAM -- CARRIED OVER FROM THE SHOP'S STANDARD                
019100*    WORK-AREA SKELETON SO A FUTURE NESTED SCAN HAS A SUBSCRIPT           
019200*    READY WITHOUT A WORKING-STORAGE CHANGE.                              
019300 77  WS-I                     PIC 9(4)  COMP VALUE ZERO.                  
019400 77  WS-J                     PIC 9(4)  COMP VALUE ZERO.                  
019500 77  WS-UNSTRING-PTR          PIC 9(4)  COMP VALUE ZERO.                  
019600*    SET BY 2310-TEST-ONE-VECTOR ONCE OM-VECTOR-ID MATCHES ANY            
019700*    TABLE ENTRY; RESET TO 'N' AT THE TOP OF EVERY 2300 PASS.             
019800 77  WS-FOUND-SW              PIC X          VALUE 'N'.                   
019900     88  VECTOR-WAS-REQUESTED        VALUE 'Y'.                           
020000*    SAME PATTERN AS WS-FOUND-SW ABOVE, BUT FOR THE SCALAR-CODE           
020100*    LOOKUP IN 2400/2410.                                                 
020200 77  WS-SCALE-IX              PIC 9(2)  COMP VALUE ZERO.                  
020300 77  WS-SCALE-FOUND-SW        PIC X          VALUE 'N'.                   
020400     88  SCALE-CODE-FOUND            VALUE 'Y'.                           
020500*    ONE VECTOR ID AS PULLED OFF THE REQUEST LINE BY THE UNSTRING         
020600*    IN 2110 -- RESET TO SPACES BEFORE EVERY FETCH SO A SHORT             
020700*    TOKEN DOES NOT CARRY TRAILING DIGITS FROM THE PRIOR ONE.             
020800 77  WS-REQ-TOKEN              PIC X(10)      VALUE SPACES.               
020900*    JUSTIFIED RIGHT SO A TOKEN SHORTER THAN 10 DIGITS LANDS              
021000*    AGAINST THE RIGHT EDGE OF THE FIELD WITH LEADING SPACES --           
021100*    THE INSPECT IN 2110 THEN TURNS THOSE LEADING SPACES INTO             
021200*    ZEROS BEFORE THE MOVE INTO THE PIC 9(10) TABLE ENTRY.  TKT           
021300*    BLS-1443.                                                            
021400 77  WS-REQ-TOKEN-RJ           PIC X(10) JUSTIFIED RIGHT                  
021500                                  VALUE SPACES.                           
021600                                                                          
021700*    WORK-AREA GROUPS THE FILE-STATUS BYTES, THE EOF SWITCHES AND         
021800*    THE RUN-WIDE COUNTS -- THESE THREE KINDS OF FIELD BELONG             
021900*    TOGETHER SINCE THE CLOSING DISPLAY (3000) PRINTS THEM AS A           
022000*    SET.  FILE STATUS BYTES ARE CHECKED BY EYE IN A DISPLAY IF A         
022100*    RUN EVER ABENDS ON OPEN, NOT TESTED IN LINE -- THIS SHOP HAS         
022200*    NEVER CODED FILE-STATUS-DRIVEN ERROR PARAGRAPHS FOR THESE            
022300*    THREE FILES.                                                         
022400 01  WORK-AREA.                                                           
022500*    ONE 2-BYTE STATUS FIELD PER FD, NAMED TO MATCH -- FS-xxx             
022600*    PAIRED WITH THE FD OF THE SAME NAME.                                 
022700     05  FS-VECTOR-REQUEST        PIC X(2)       VALUE SPACES.            
022800     05  FS-OBSERVATION-MASTER    PIC X(2)       VALUE SPACES.            
022900     05  FS-OBS-SCALED-WORK       PIC X(2)       VALUE SPACES.            
023000*    END-OF-FILE SWITCHES, ONE PER INPUT FILE -- FLIPPED TO 'NO'          
023100*    BY THE AT END CLAUSE IN 9000/9100 AND TESTED BY THE TWO              
023200*    MAINLINE PERFORM ... UNTIL CLAUSES.                                  
023300     05  MORE-REQ-RECS            PIC XXX        VALUE 'YES'.             
023400     05  MORE-OBS-RECS            PIC XXX        VALUE 'YES'.             
023500*    COUNT OF VECTOR IDS ACTUALLY LOADED INTO WS-REQ-VECTOR-TABLE         
023600*    -- ALSO DOUBLES AS THE HIGH SUBSCRIPT FOR THE SCAN IN 2310.          
023700     05  WS-REQ-VECTOR-CT         PIC 9(4)  COMP VALUE ZERO.              
023800     05  WS-OBS-READ-CT           PIC 9(6)  COMP VALUE ZERO.              
023900     05  WS-OBS-KEPT-CT           PIC 9(6)  COMP VALUE ZERO.              
024000                                                                          
024100*    THE FLAT, ORDERED LIST OF VECTOR IDS THIS RUN IS TO PULL             
024200*    (SPEC U1).  200 ENTRIES HAS BEEN MORE THAN THE GRANTS DESK           
024300*    HAS EVER ASKED FOR IN ONE REQUEST FILE.                              
024400 01  WS-REQ-VECTOR-TABLE.                                                 
024500     05  WS-REQ-VECTOR-ENTRY OCCURS 200 TIMES                             
024600                              PIC 9(10)     VALUE ZERO.                   
024700                                                                          
024800*    POWER-OF-TEN SCALAR FACTOR TABLE (SEE BLS-0517).  CODE/FACTOR        
024900*    PAIRS ARE CARRIED AS LITERALS AND READ BACK THROUGH A                
025000*    REDEFINES THE WAY THE PARK-PRICE TABLE WAS BUILT IN COBANL2C.        
025100 01  WS-SCALE-FACTOR-LITS.                                                
025200*    CODE 00 -- UNITS (NO SCALING).                                       
025300     05  FILLER                   PIC 9(2)       VALUE 00.                
025400     05  FILLER                   PIC 9(10)      VALUE 0000000001.        
025500*    CODE 01 -- TENS.                                                     
025600     05  FILLER                   PIC 9(2)       VALUE 01.                
025700     05  FILLER                   PIC 9(10)      VALUE 0000000010.        
025800*    CODE 02 -- HUNDREDS.                                                 
025900     05  FILLER                   PIC 9(2)       VALUE 02.                
026000     05  FILLER                   PIC 9(10)      VALUE 0000000100.        
026100*    CODE 03 -- THOUSANDS.                                                
026200     05  FILLER                   PIC 9(2)       VALUE 03.                
026300     05  FILLER                   PIC 9(10)      VALUE 0000001000.        
026400*    CODE 06 -- MILLIONS.                                                 
026500     05  FILLER                   PIC 9(2)       VALUE 06.                
026600     05  FILLER                   PIC 9(10)      VALUE 0001000000.        
026700*    CODE 09 -- BILLIONS.  CODES 04/05/07/08 ARE NOT ISSUED BY THE        
026800*    COLLECTION SYSTEM AND HAVE NO TABLE ENTRY.                           
026900     05  FILLER                   PIC 9(2)       VALUE 09.                
027000     05  FILLER                   PIC 9(10)      VALUE 1000000000.        
027100                                                                          
027200*    SAME 72 BYTES AS WS-SCALE-FACTOR-LITS ABOVE, VIEWED AS A             
027300*    6-ENTRY CODE/MULTIPLIER TABLE SO 2410-TEST-ONE-SCALE CAN             
027400*    SUBSCRIPT IT INSTEAD OF TESTING TWELVE SEPARATE FILLERS.             
027500 01  WS-SCALE-FACTOR-TAB REDEFINES WS-SCALE-FACTOR-LITS.                  
027600     05  WS-SCALE-ENTRY OCCURS 6 TIMES.                                   
027700         10  WS-SCALE-CODE        PIC 9(2).                               
027800         10  WS-SCALE-MULT        PIC 9(10).                              
027900                                                                          
028000*    THE OPEN REFERENCE-PERIOD WINDOW FOR THIS RUN (U2 RULE 2).           
028100*    CARRIED AS A STRING COMPARE AGAINST OM-REF-PERIOD RATHER THAN        
028200*    A NUMERIC RANGE TEST SINCE R2'S REF-PERIOD FIELD IS ALPHA.           
028300 01  WS-PERIOD-WINDOW.                                                    
028400     05  WS-PERIOD-LOW       PIC X(10)  VALUE '2015-01-01'.               
028500     05  WS-PERIOD-HIGH      PIC X(10)  VALUE '2025-01-01'.               
028600                                                                          
028700*    RUN DATE FOR THE STARTUP DISPLAY LINE ONLY -- THIS PROGRAM           
028800*    DOES NOT DATE-STAMP ANY OUTPUT RECORD.                               
028900 01  WS-SYSTEM-DATE-8             PIC 9(8)       VALUE ZERO.              
029000*    BREAKS THE 8-DIGIT YYYYMMDD ACCEPT RESULT INTO ITS THREE             
029100*    PARTS FOR THE STARTUP DISPLAY -- NO OTHER PARAGRAPH REFERS           
029200*    TO THESE THREE FIELDS.                                               
029300 01  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE-8.                         
029400     05  WS-SYS-YEAR              PIC 9(4).                               
029500     05  WS-SYS-MONTH             PIC 99.                                 
029600     05  WS-SYS-DAY               PIC 99.                                 
029700                                                                          
029800 PROCEDURE DIVISION.                                                      
029900                                                                          
030000*    MAINLINE.  THE PROGRAM MAKES TWO SEPARATE PASSES OVER TWO            
030100*    SEPARATE FILES -- FIRST EVERY REQUEST LINE IS READ AND SPLIT         
030200*    TO BUILD THE IN-MEMORY VECTOR LIST, THEN EVERY OBSERVATION IS        
030300*    READ AND TESTED AGAINST THAT LIST.  THE REQUEST FILE MUST BE         
030400*    WHOLLY CONSUMED BEFORE THE OBSERVATION PASS STARTS OR A              
030500*    VECTOR REQUESTED LATE IN THE FILE WOULD MISS OBSERVATIONS            
030600*    ALREADY GONE BY.                                                     
030700 0000-STVBEXTR.                                                           
030800*    PASS 1 -- BUILD THE VECTOR LIST.                                     
030900     PERFORM 1000-INIT.                                                   
031000     PERFORM 2000-MAINLINE                                                
031100         UNTIL MORE-REQ-RECS = 'NO'.                                      
031200*    PASS 2 -- FILTER/SCALE/WRITE.  THE READ-AHEAD HERE MIRRORS           
031300*    THE ONE 1000-INIT DOES FOR THE REQUEST FILE.                         
031400     PERFORM 9100-READ-OBSERVATION.                                       
031500     PERFORM 2500-MAINLINE-OBS                                            
031600         UNTIL MORE-OBS-RECS = 'NO'.                                      
031700     PERFORM 3000-CLOSING.                                                
031800     STOP RUN.                                                            
031900                                                                          
032000*    OPEN THE THREE FILES AND PRIME THE REQUEST-RECORD READ AHEAD         
032100*    SO THE MAINLINE'S UNTIL TEST HAS SOMETHING TO TEST ON ITS            
032200*    FIRST PASS.                                                          
032300 1000-INIT.                                                               
032400*    4-DIGIT YEAR SINCE 01/06/99 (SEE WS-SYSTEM-DATE-X BELOW).            
032500     ACCEPT WS-SYSTEM-DATE-8 FROM DATE YYYYMMDD.                  SAF0910 
032600                                                                          
032700*    REQUEST AND MASTER ARE BOTH INPUT, WORK IS OUTPUT -- OPENED          
032800*    IN THE SAME ORDER THEY ARE LISTED IN FILE-CONTROL.                   
032900     OPEN INPUT VECTOR-REQUEST.                                           
033000     OPEN INPUT OBSERVATION-MASTER.                                       
033100     OPEN OUTPUT OBS-SCALED-WORK.                                         
033200                                                                          
033300*    OPERATOR START-OF-RUN MARKER FOR THE JOB LOG -- NOT WRITTEN          
033400*    TO ANY FILE.                                                         
033500     DISPLAY 'STVBEXTR -- VECTOR EXTRACT STARTED '                        
033600             WS-SYS-MONTH '/' WS-SYS-DAY '/' WS-SYS-YEAR.                 
033700                                                                          
033800*    PRIME THE READ-AHEAD FOR THE REQUEST FILE ONLY -- THE                
033900*    OBSERVATION FILE'S READ-AHEAD IS PRIMED SEPARATELY IN                
034000*    0000-STVBEXTR, RIGHT BEFORE THE SECOND PASS STARTS.                  
034100     PERFORM 9000-READ-REQUEST.                                           
034200                                                                          
034300*    ONE PASS OF THE REQUEST-FILE LOOP -- SPLIT THE LINE JUST             
034400*    READ, THEN READ AHEAD FOR THE NEXT ONE.                              
034500 2000-MAINLINE.                                                           
034600     PERFORM 2100-SPLIT-REQ-VECTORS.                                      
034700     PERFORM 9000-READ-REQUEST.                                           
034800                                                                          
034900*    U1 -- SPLIT ONE REQUEST LINE INTO ITS COMMA-SEPARATED VECTOR         
035000*    IDS AND APPEND EACH TO THE REQUESTED-VECTOR TABLE IN ORDER.          
035100*    04/17/12 DLP -- REWORKED.  THE OLD TEST-BEFORE LOOP CALLED           
035200*    2110 ONLY WHEN THE PRIOR FETCH LEFT A NON-BLANK TOKEN AND            
035300*    THE POINTER WAS STILL INSIDE THE LINE -- SO THE LAST ID ON           
035400*    EVERY LINE WAS FETCHED BUT NEVER APPENDED, AND A ONE-ID              
035500*    LINE WITH NO COMMA NEVER REACHED THE LOOP BODY AT ALL.               
035600*    FETCH AND APPEND NOW HAPPEN TOGETHER IN 2110, PER PASS,              
035700*    GATED ON THE POINTER'S VALUE BEFORE THAT FETCH.  TKT                 
035800*    BLS-1288.                                                            
035900 2100-SPLIT-REQ-VECTORS.                                                  
036000     MOVE 1 TO WS-UNSTRING-PTR.                                           
036100     PERFORM 2110-UNSTRING-ONE-TOKEN                                      
036200         UNTIL WS-UNSTRING-PTR > 80.                              DLP1288 
036300                                                                          
036400*    FETCH ONE TOKEN AND APPEND IT IN THE SAME PASS -- DO NOT             
036500*    SPLIT THIS BACK INTO SEPARATE FETCH/APPEND PARAGRAPHS,               
036600*    THAT SHAPE IS WHAT DROPPED THE LAST ID (TKT BLS-1288).               
036700 2110-UNSTRING-ONE-TOKEN.                                                 
036800*    CLEAR FIRST SO A TOKEN SHORTER THAN THE PRIOR ONE DOES NOT           
036900*    KEEP TRAILING CHARACTERS BEHIND.                                     
037000     MOVE SPACES TO WS-REQ-TOKEN.                                         
037100*    DELIMITED BY ', ' TREATS EITHER A COMMA OR A COMMA-SPACE PAIR        
037200*    AS ONE DELIMITER -- HANDLES REQUEST LINES TYPED WITH OR              
037300*    WITHOUT A SPACE AFTER THE COMMA.  ON THE LAST TOKEN OF THE           
037400*    LINE, NO FURTHER DELIMITER IS FOUND AND THE POINTER ADVANCES         
037500*    TO 81 (ONE PAST THE FIELD) -- THAT IS WHAT THE LOOP IN 2100          
037600*    TESTS FOR.                                                           
037700     UNSTRING REQ-VECTORS DELIMITED BY ', '                               
037800         INTO WS-REQ-TOKEN WITH POINTER WS-UNSTRING-PTR                   
037900         TALLYING IN WS-TOKEN-CT.                                         
038000*    A BLANK TOKEN HAPPENS WHEN THE LINE HAS TWO DELIMITERS BACK          
038100*    TO BACK (E.G. A DOUBLE COMMA) -- SKIP IT RATHER THAN ADD A           
038200*    ZERO-VALUE ENTRY TO THE TABLE.                                       
038300*    A TOKEN MOVED STRAIGHT INTO THE PIC 9(10) TABLE ENTRY WOULD          
038400*    FOLLOW ALPHANUMERIC-TO-NUMERIC-DISPLAY MOVE RULES -- LEFT-           
038500*    JUSTIFIED, SPACE-FILLED ON THE RIGHT -- NOT ZERO-FILLED THE          
038600*    WAY OM-VECTOR-ID IS PACKED ON THE MASTER.  RIGHT-JUSTIFY             
038700*    INTO WS-REQ-TOKEN-RJ AND TURN THE RESULTING LEADING SPACES           
038800*    TO ZEROS BEFORE THE TABLE MOVE.  TKT BLS-1443.                       
038900     IF WS-REQ-TOKEN NOT = SPACES                                         
039000         ADD 1 TO WS-REQ-VECTOR-CT                                        
039100         MOVE WS-REQ-TOKEN TO WS-REQ-TOKEN-RJ                             
039200         INSPECT WS-REQ-TOKEN-RJ                                          
039300             REPLACING LEADING SPACE BY ZERO                              
039400         MOVE WS-REQ-TOKEN-RJ TO                                          
039500             WS-REQ-VECTOR-ENTRY(WS-REQ-VECTOR-CT)                        
039600     END-IF.                                                              
039700                                                                          
039800*    ONE PASS OF THE OBSERVATION-FILE LOOP -- TEST/SCALE/WRITE THE        
039900*    RECORD JUST READ, THEN READ AHEAD FOR THE NEXT ONE.                  
040000 2500-MAINLINE-OBS.                                                       
040100     PERFORM 2300-FILTER-OBSERVATION THRU 2300-EXIT.                      
040200     PERFORM 9100-READ-OBSERVATION.                                       
040300                                                                          
040400*    U2 -- KEEP ONLY OBSERVATIONS WHOSE VECTOR ID WAS REQUESTED           
040500*    AND WHOSE REFERENCE PERIOD FALLS IN THE OPEN WINDOW.                 
040600*    03/02/18 DLP -- RECAST AS A VALIDATION CASCADE, EACH FAILING         
040700*    CHECK DROPPING OUT THROUGH GO TO 2300-EXIT, IN PLACE OF THE          
040800*    OLD SINGLE COMPOUND IF.  SAME KEEP/DROP RESULT, TKT BLS-1440.        
040900 2300-FILTER-OBSERVATION.                                                 
041000     MOVE 'N' TO WS-FOUND-SW.                                             
041100     PERFORM 2310-TEST-ONE-VECTOR THRU 2310-EXIT                          
041200         VARYING WS-I FROM 1 BY 1                                         
041300         UNTIL WS-I > WS-REQ-VECTOR-CT                                    
041400            OR VECTOR-WAS-REQUESTED.                                      
041500     IF NOT VECTOR-WAS-REQUESTED                                          
041600         GO TO 2300-EXIT                                                  
041700     END-IF.                                                              
041800                                                                          
041900*    REF-PERIOD IS COMPARED AS A STRING, NOT CONVERTED TO A DATE          
042000*    THE 'YYYY-MM-DD' LAYOUT SORTS CORRECTLY UNDER STRAIGHT               
042100*    ALPHANUMERIC COMPARE SO NO CONVERSION IS NEEDED.                     
042200     IF OM-REF-PERIOD < WS-PERIOD-LOW                                     
042300         GO TO 2300-EXIT                                                  
042400     END-IF.                                                              
042500     IF OM-REF-PERIOD > WS-PERIOD-HIGH                                    
042600         GO TO 2300-EXIT                                                  
042700     END-IF.                                                              
042800                                                                          
042900     PERFORM 2400-SCALE-OBSERVATION THRU 2400-EXIT.                       
043000     PERFORM 2450-WRITE-WORK-RECORD.                                      
043100*    FALL-THROUGH TARGET FOR THE PERFORM ... THRU IN 2500 BELOW,          
043200*    AND FOR EACH GO TO ABOVE.                                            
043300 2300-EXIT.                                                               
043400     EXIT.                                                                
043500                                                                          
043600*    ONE PASS OF THE VECTOR-TABLE SCAN -- THE VARYING/UNTIL IN            
043700*    2300 STOPS AS SOON AS THIS SETS THE SWITCH, SO A MATCH EARLY         
043800*    IN THE TABLE SHORT-CIRCUITS THE REST OF THE SCAN.                    
043900 2310-TEST-ONE-VECTOR.                                                    
044000     IF OM-VECTOR-ID = WS-REQ-VECTOR-ENTRY(WS-I)                          
044100         MOVE 'Y' TO WS-FOUND-SW                                          
044200     END-IF.                                                              
044300*    FALL-THROUGH TARGET FOR THE PERFORM ... THRU IN 2300 ABOVE --        
044400*    NO STATEMENTS OF ITS OWN.                                            
044500 2310-EXIT.                                                               
044600     EXIT.                                                                
044700                                                                          
044800*    U2 BUSINESS RULE -- SCALED VALUE = DATA VALUE TIMES 10 TO THE        
044900*    SCALAR CODE.  AN UNRECOGNIZED CODE IS TREATED AS ZERO (NO            
045000*    SCALING) AND LOGGED -- THE SCALING ITSELF IS EXACT, NO               
045100*    ROUNDING IS APPLIED (BLS-0517).                                      
045200 2400-SCALE-OBSERVATION.                                                  
045300     MOVE 'N' TO WS-SCALE-FOUND-SW.                                       
045400     PERFORM 2410-TEST-ONE-SCALE THRU 2410-EXIT                           
045500         VARYING WS-SCALE-IX FROM 1 BY 1                                  
045600         UNTIL WS-SCALE-IX > 6                                            
045700            OR SCALE-CODE-FOUND.                                          
045800                                                                          
045900     IF NOT SCALE-CODE-FOUND                                              
046000         MOVE OM-DATA-VALUE TO OW-SCALED-VALUE                            
046100         DISPLAY 'STVBEXTR WARNING -- UNKNOWN SCALAR CODE '               
046200                 OM-SCALAR-CODE ' ON VECTOR ' OM-VECTOR-ID                
046300                 ' -- NO SCALING APPLIED'                                 
046400     END-IF.                                                              
046500*    FALL-THROUGH TARGET FOR THE PERFORM ... THRU IN 2300 ABOVE.          
046600 2400-EXIT.                                                               
046700     EXIT.                                                                
046800                                                                          
046900*    ONE PASS OF THE SCALE-FACTOR TABLE SCAN -- SAME SHORT-CIRCUIT        
047000*    SHAPE AS 2310 ABOVE.  THE MULTIPLY HAPPENS RIGHT HERE, NOT           
047100*    BACK IN 2400, SO THE MATCHING MULTIPLIER NEVER HAS TO BE             
047200*    CARRIED BACK OUT OF THE SCAN.                                        
047300 2410-TEST-ONE-SCALE.                                                     
047400     IF OM-SCALAR-CODE = WS-SCALE-CODE(WS-SCALE-IX)                       
047500         MOVE 'Y' TO WS-SCALE-FOUND-SW                                    
047600         COMPUTE OW-SCALED-VALUE =                                        
047700             OM-DATA-VALUE * WS-SCALE-MULT(WS-SCALE-IX)                   
047800     END-IF.                                                              
047900*    FALL-THROUGH TARGET FOR THE PERFORM ... THRU IN 2400 ABOVE.          
048000 2410-EXIT.                                                               
048100     EXIT.                                                                
048200                                                                          
048300*    INITIALIZE CLEARS THE TRAILING OW-FILLER PAD TO SPACES --            
048400*    MOVING FIELD BY FIELD WOULD LEAVE IT AT WHATEVER THE WORKING-        
048500*    STORAGE SLOT HELD FROM THE PRIOR RECORD, AND A RECORD AREA           
048600*    CANNOT BE REFERENCED THROUGH ITS OWN FILLER NAME TO CLEAR IT         
048700*    DIRECTLY.                                                            
048800 2450-WRITE-WORK-RECORD.                                                  
048900     ADD 1 TO WS-OBS-KEPT-CT.                                             
049000     INITIALIZE OBS-WORK-REC.                                             
049100*    THE FIVE COMPARISON FIELDS CARRY ACROSS UNCHANGED --                 
049200*    OW-SCALED-VALUE WAS ALREADY BUILT BACK IN 2400/2410.                 
049300     MOVE OM-VECTOR-ID   TO OW-VECTOR-ID.                                 
049400     MOVE OM-PRODUCT-ID  TO OW-PRODUCT-ID.                                
049500     MOVE OM-GEOGRAPHY   TO OW-GEOGRAPHY.                                 
049600     MOVE OM-CHARACTER   TO OW-CHARACTER.                                 
049700     MOVE OM-REF-PERIOD  TO OW-REF-PERIOD.                                
049800     MOVE OM-DATA-VALUE  TO OW-DATA-VALUE.                                
049900     MOVE OM-SCALAR-CODE TO OW-SCALAR-CODE.                               
050000     MOVE 'N'            TO OW-SUMMARY-FLAG.                              
050100     WRITE OBS-WORK-REC.                                                  
050200                                                                          
050300*    END-OF-RUN COUNTS FOR THE OPERATOR LOG -- THESE THREE NUMBERS        
050400*    ARE WHAT THE GRANTS DESK CHECKS FIRST WHEN A RUN LOOKS LIGHT.        
050500 3000-CLOSING.                                                            
050600*    KEPT WILL ALWAYS BE LESS THAN OR EQUAL TO READ -- IF KEPT            
050700*    EQUALS READ ON A RUN WITH A NARROW REQUEST LIST, CHECK               
050800*    WHETHER THE REQUEST FILE ITSELF CAME THROUGH EMPTY.                  
050900     DISPLAY 'STVBEXTR -- REQUESTED VECTORS  : ' WS-REQ-VECTOR-CT.        
051000     DISPLAY 'STVBEXTR -- OBSERVATIONS READ  : ' WS-OBS-READ-CT.          
051100     DISPLAY 'STVBEXTR -- OBSERVATIONS KEPT  : ' WS-OBS-KEPT-CT.          
051200                                                                          
051300*    ONE CLOSE STATEMENT FOR ALL THREE FILES -- NO FILE-SPECIFIC          
051400*    CLEANUP IS NEEDED ON THE WAY OUT.                                    
051500     CLOSE VECTOR-REQUEST                                                 
051600           OBSERVATION-MASTER                                             
051700           OBS-SCALED-WORK.                                               
051800                                                                          
051900*    READ-AHEAD LOGIC FOR THE REQUEST FILE.  NOTHING IS COUNTED           
052000*    HERE -- WS-REQ-VECTOR-CT IS BUMPED IN 2110 AS EACH ID IS             
052100*    UNSTRUNG, NOT PER LINE READ.                                         
052200 9000-READ-REQUEST.                                                       
052300     READ VECTOR-REQUEST                                                  
052400         AT END                                                           
052500             MOVE 'NO' TO MORE-REQ-RECS                                   
052600         NOT AT END                                                       
052700             CONTINUE                                                     
052800     END-READ.                                                            
052900                                                                          
053000*    READ-AHEAD LOGIC FOR THE OBSERVATION MASTER.  WS-OBS-READ-CT         
053100*    COUNTS EVERY RECORD READ REGARDLESS OF WHETHER IT SURVIVES           
053200*    THE FILTER -- COMPARE AGAINST WS-OBS-KEPT-CT ON THE CLOSING          
053300*    DISPLAY TO SEE HOW MUCH A RUN FILTERED OUT.                          
053400 9100-READ-OBSERVATION.                                                   
053500     READ OBSERVATION-MASTER                                              
053600         AT END                                                           
053700             MOVE 'NO' TO MORE-OBS-RECS                                   
053800         NOT AT END                                                       
053900             ADD 1 TO WS-OBS-READ-CT                                      
054000     END-READ.                                                            
054100                                                                          
054200 END PROGRAM STVBEXTR.                                                    
