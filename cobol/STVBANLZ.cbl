000100 IDENTIFICATION DIVISION.                                                 
000200*    PAIRWISE ANALYZER AND REPORT WRITER -- LOADS THE SCALED              
000300*    EXTRACT STVBEXTR WROTE, FINDS EVERY PAIR OF OBSERVATIONS             
000400*    DIFFERING IN EXACTLY ONE ATTRIBUTE, GROUPS AND SUMMARIZES            
000500*    THEM, AND WRITES THE SECTIONED SUMMARY REPORT.                       
000600 PROGRAM-ID.            STVBANLZ.                                         
000700 AUTHOR.                R J DELACRUZ.                                     
000800 INSTALLATION.          STATE BUREAU OF LABOR STATISTICS.                 
000900 DATE-WRITTEN.          04/02/87.                                         
001000 DATE-COMPILED.         04/09/87.                                         
001100 SECURITY.              UNCLASSIFIED - INTERNAL USE ONLY.                 
001200                                                                          
001300*****************************************************************         
001400*  CHANGE LOG                                                  *          
001500*  ----------------------------------------------------------  *          
001600*  04/02/87  RJD  ORIGINAL CODING.  LOADS THE SCALED EXTRACT    *         
001700*            WRITTEN BY STVBEXTR, FINDS SINGLE-DIFFERENCE       *         
001800*            GROUPS, COMPUTES GROUP MEANS AND WRITES THE        *         
001900*            SUMMARY REPORT.  REQ TKT BLS-0441.                 *         
002000*  09/30/88  RJD  ADDED THE CROSS-PRODUCT WARNING -- SOME       *         
002100*            VECTORS WERE SLIPPING INTO THE WRONG PRODUCT'S     *         
002200*            GROUP DUE TO BAD MASTER DATA.  TKT BLS-0529.       *         
002300*  03/14/90  MTO  CORRECTED GROUP-MEAN DIVISOR -- DATA VALUE    *         
002400*            MEAN MUST EXCLUDE THE SUMMARY ROW ITSELF, SCALED   *         
002500*            VALUE MEAN DOES NOT (MATCHES THE OLD DESK-CALC     *         
002600*            PROCEDURE THIS REPLACED -- DO NOT "FIX").          *         
002700*            TKT BLS-0601.                                      *         
002800*  02/08/94  MTO  WIDENED OBS-DATA-VALUE PER DP STANDARDS       *         
002900*            MEMO 94-03 (WAS S9(9)V99, IS NOW S9(11)V9(4)).     *         
003000*  01/06/99  SAF  Y2K REMEDIATION -- SYSTEM DATE NOW CARRIED    *         
003100*            4-DIGIT YEAR THROUGHOUT.  TKT BLS-0910.            *         
003200*  05/11/04  DLP  DETAIL-LINE WIDENED TO 138 COLS -- THE OLD    *         
003300*            132-COL LINE TRUNCATED THE SCALED-VALUE COLUMN     *         
003400*            ON WIDE VECTORS.  TKT BLS-1123.                    *         
003500*  08/19/09  DLP  ADDED FIRST-ENCOUNTER SECTION TABLE SO        *         
003600*            PRODUCT SECTIONS PRINT IN THE ORDER THEY WERE      *         
003700*            DISCOVERED INSTEAD OF NUMERIC ORDER.  TKT BLS-1304.*         
003800*  06/02/11  DLP  RAISED WS-OBS-TABLE AND WS-GRP-TABLE OCCURS   *         
003900*            LIMITS -- A LARGE MULTI-YEAR REQUEST WAS ABENDING  *         
004000*            WITH A SUBSCRIPT OUT OF RANGE.  TKT BLS-1201.      *         
004100*  04/19/12  DLP  NO CODE CHANGE -- RAN THIS PROGRAM AGAINST    *         
004200*            THE REWORKED STVBEXTR OUTPUT AFTER THE VECTOR-LIST *         
004300*            FIX (SEE STVBEXTR TKT BLS-1288) TO CONFIRM THE     *         
004400*            LAST VECTOR ON A REQUEST LINE NOW SHOWS UP IN THE  *         
004500*            EXTRACT AND THEREFORE IN THIS REPORT.  NO DEFECT   *         
004600*            FOUND IN STVBANLZ ITSELF.  TKT BLS-1288.           *         
004700*  11/14/13  DLP  REVIEWED THE CROSS-PRODUCT WARNING WITH THE   *         
004800*            ANALYST AFTER A FALSE ALARM ON A MERGED PRODUCT    *         
004900*            LINE -- CONFIRMED THE MESSAGE IS ADVISORY ONLY     *         
005000*            AND DOES NOT STOP THE RUN.  NO CODE CHANGE.        *         
005100*            TKT BLS-1350.                                      *         
005200*  02/20/15  DLP  ADDED COMMENTS THROUGHOUT AT THE REQUEST OF   *         
005300*            THE NEW ANALYST STAFF -- NO LOGIC CHANGED.  THIS   *         
005400*            PROGRAM HAD GROWN HARD TO FOLLOW FOR ANYONE WHO    *         
005500*            DID NOT ALREADY KNOW THE PAIRWISE RULES BY HEART.  *         
005600*            TKT BLS-1402.                                      *         
005700*  03/02/18  DLP  BROUGHT THIS PROGRAM IN LINE WITH THE SHOP'S  *         
005800*            REVISED CODING STANDARDS GUIDE -- SEVERAL OF THE   *         
005900*            STANDALONE WORK-AREA SCALARS ARE NOW CARRIED AS    *         
006000*            77-LEVEL ITEMS INSTEAD OF TOP-LEVEL 01S, AND       *         
006100*            3200-COMPARE-PAIR NOW DROPS OUT EARLY ONCE A       *         
006200*            SECOND ATTRIBUTE HAS DIFFERED INSTEAD OF ALWAYS    *         
006300*            RUNNING ALL FOUR FIELD TESTS.  SAME ROUTING        *         
006400*            RESULT.  TKT BLS-1441.                              *        
006500*  03/09/18  DLP  CORRECTED THE DL-CHARACTER COMMENT IN         *         
006600*            DETAIL-LINE -- IT CLAIMED THE FIELD PRINTS SPACES  *         
006700*            ON A DIFFERING-CHARACTERISTIC GROUP'S SUMMARY ROW. *         
006800*            5500-FORMAT-DETAIL NEVER TESTED FOR THAT, AND      *         
006900*            NEVER NEEDED TO -- 3700-CREATE-SUMMARY ALREADY     *         
007000*            OVERWRITES OBS-CHARACTER WITH THE "MEAN (AVERAGE)" *         
007100*            LITERAL BEFORE 5500 EVER MOVES IT.  NO CODE        *         
007200*            CHANGE, COMMENT ONLY.  FOUND DURING THE SAME       *         
007300*            REQUEST-FILE AUDIT AS STVBEXTR TKT BLS-1443.  TKT  *         
007400*            BLS-1444.                                          *         
007500*****************************************************************         
007600                                                                          
007700*    NO DATABASE CALLS IN THIS PROGRAM -- THE SCALED EXTRACT IS           
007800*    A FLAT FILE AND THE REPORT IS PRINTED SEQUENTIALLY, SO               
007900*    ENVIRONMENT DIVISION IS SHORT COMPARED TO THE ONLINE                 
008000*    PROGRAMS IN THIS SHOP'S OTHER SYSTEMS.                               
008100 ENVIRONMENT DIVISION.                                                    
008200 CONFIGURATION SECTION.                                                   
008300 SPECIAL-NAMES.                                                           
008400     C01 IS TOP-OF-FORM.                                                  
008500                                                                          
008600 INPUT-OUTPUT SECTION.                                                    
008700 FILE-CONTROL.                                                            
008800*    INPUT -- THE SCALED EXTRACT STVBEXTR LEFT ON THE PRIOR JOB           
008900*    STEP.  THIS PROGRAM NEVER TOUCHES THE VECTOR-REQUEST OR              
009000*    OBSERVATION-MASTER FILES DIRECTLY.                                   
009100     SELECT OBS-SCALED-WORK                                               
009200            ASSIGN TO OBSWORK                                             
009300            ORGANIZATION IS LINE SEQUENTIAL                               
009400            FILE STATUS IS FS-OBS-SCALED-WORK.                            
009500                                                                          
009600*    OUTPUT -- THE SECTIONED SUMMARY REPORT (U5).                         
009700     SELECT SUMMARY-REPORT                                                
009800            ASSIGN TO SUMRPT                                              
009900            ORGANIZATION IS LINE SEQUENTIAL                               
010000            FILE STATUS IS FS-SUMMARY-REPORT.                             
010100                                                                          
010200 DATA DIVISION.                                                           
010300*    TWO FILES ONLY -- THE SCALED EXTRACT COMING IN AND THE               
010400*    SUMMARY REPORT GOING OUT.  ALL WORKING STORAGE BELOW IS              
010500*    BUILT FROM WHAT IS READ HERE; NOTHING IS RE-READ FROM DISK           
010600*    ONCE STAGE 1 FINISHES LOADING.                                       
010700 FILE SECTION.                                                            
010800                                                                          
010900*    SAME 140-COLUMN LAYOUT STVBEXTR WRITES -- SEE THE FD OF THE          
011000*    SAME NAME THERE FOR FIELD-BY-FIELD NOTES.  THIS PROGRAM IS           
011100*    ALWAYS RUN AS THE NEXT JOB STEP AFTER STVBEXTR IN THE SAME           
011200*    JOB STREAM, SO THE WORK FILE NEVER HAS TO SURVIVE BETWEEN            
011300*    SEPARATE JOB RUNS ON DISK FOR LONG -- IT IS DELETED BY THE           
011400*    JCL AFTER THIS STEP COMPLETES.                                       
011500 FD  OBS-SCALED-WORK                                                      
011600     LABEL RECORD IS STANDARD                                             
011700     RECORD CONTAINS 140 CHARACTERS                                       
011800     DATA RECORD IS OBS-WORK-REC.                                         
011900                                                                          
012000*    THIS 01 MIRRORS THE FOUR COMPARISON ATTRIBUTES FROM THE              
012100*    MASTER RECORD PLUS THE TWO VALUE COLUMNS STVBEXTR SCALED --          
012200*    IT NEVER CARRIES OW-SCALAR-CODE FORWARD INTO THE PAIR                
012300*    COMPARISON, SINCE THE SCALE FACTOR IS NOT ONE OF THE FOUR            
012400*    KEY ATTRIBUTES 3200-COMPARE-PAIR TESTS.                              
012500 01  OBS-WORK-REC.                                                        
012600     05  OW-VECTOR-ID             PIC 9(10).                              
012700     05  OW-PRODUCT-ID            PIC 9(8).                               
012800     05  OW-GEOGRAPHY             PIC X(30).                              
012900     05  OW-CHARACTER             PIC X(40).                              
013000     05  OW-REF-PERIOD            PIC X(10).                              
013100     05  OW-DATA-VALUE            PIC S9(11)V9(4).                MTO9402 
013200*        CARRIED ALONG FOR TROUBLESHOOTING ONLY -- NOT READ BY            
013300*        ANY PARAGRAPH IN THIS PROGRAM.                                   
013400     05  OW-SCALAR-CODE           PIC 9(2).                               
013500     05  OW-SCALED-VALUE          PIC S9(13)V9(4).                        
013600*        ALWAYS 'N' ON THE INCOMING EXTRACT -- STVBEXTR NEVER             
013700*        WRITES A SUMMARY ROW.  THIS PROGRAM SETS ITS OWN COPY            
013800*        TO 'Y' FOR THE ROWS IT SYNTHESIZES (SEE 3700).                   
013900     05  OW-SUMMARY-FLAG          PIC X(1).                               
014000     05  OW-FILLER                PIC X(7).                               
014100                                                                          
014200*    FUTURE-GROWTH VIEW -- SAME IDEA AS THE MASTER-RECORD                 
014300*    EXPANSION AREA IN STVBEXTR (TKT BLS-1122).  NOT REFERENCED           
014400*    ANYWHERE IN THIS PROGRAM'S PROCEDURE DIVISION -- IT EXISTS           
014500*    SOLELY SO A FUTURE CHANGE CAN ADD FIELDS TO OBS-WORK-REC             
014600*    WITHOUT HAVING TO WIDEN THE FD RECORD LENGTH AGAIN.                  
014700 01  OBS-WORK-REC-EXP REDEFINES OBS-WORK-REC.                     DLP1122 
014800     05  FILLER                   PIC X(133).                             
014900     05  OW-EXPANSION-AREA        PIC X(7).                               
015000                                                                          
015100*    R4 -- ONE PRINT LINE, 138 COLUMNS (WIDENED FROM 132 PER              
015200*    BLS-1123 ABOVE SO THE SCALED-VALUE COLUMN IS NOT TRUNCATED).         
015300*    ALL FIVE REPORT-LINE LAYOUTS BELOW (SECTION HEADING, COLUMN          
015400*    HEADING, DETAIL, BLANK, SECTION/GRAND TOTAL) ARE MOVED INTO          
015500*    THIS ONE FD RECORD VIA WRITE ... FROM.  LABEL RECORD IS              
015600*    OMITTED BECAUSE THIS IS A PRINT FILE, NOT A DISK FILE THAT           
015700*    NEEDS A STANDARD LABEL FOR RETENTION/VOLUME CHECKING.                
015800 FD  SUMMARY-REPORT                                                       
015900     LABEL RECORD IS OMITTED                                              
016000     RECORD CONTAINS 138 CHARACTERS                               DLP1123 
016100     DATA RECORD IS PRTLINE.                                              
016200                                                                          
016300 01  PRTLINE                      PIC X(138).                             
016400                                                                          
016500 WORKING-STORAGE SECTION.                                                 
016600*    77-LEVEL SCAN SUBSCRIPTS FIRST, PER THE SHOP'S REVISED               
016700*    CODING STANDARDS GUIDE (TKT BLS-1441) -- WS-I/WS-J ARE THE           
016800*    OUTER/INNER PAIR-SCAN SUBSCRIPTS (3100/3110); WS-G IS THE            
016900*    GROUP-TABLE SUBSCRIPT; WS-M IS THE MEMBER-WITHIN-GROUP               
017000*    SUBSCRIPT; WS-SEC IS THE SECTION-TABLE SUBSCRIPT.  FIVE              
017100*    SEPARATE NAMES, NOT ONE REUSED SUBSCRIPT, SINCE SEVERAL OF           
017200*    THESE ARE LIVE AT THE SAME TIME IN NESTED PERFORMS -- NONE           
017300*    OF THE FIVE IS A GROUP MEMBER, SO NONE BELONGS UNDER                 
017400*    WORK-AREA BELOW.                                                     
017500 77  WS-I                     PIC 9(4)  COMP VALUE ZERO.                  
017600 77  WS-J                     PIC 9(4)  COMP VALUE ZERO.                  
017700 77  WS-G                     PIC 9(4)  COMP VALUE ZERO.                  
017800 77  WS-M                     PIC 9(4)  COMP VALUE ZERO.                  
017900 77  WS-SEC                   PIC 9(3)  COMP VALUE ZERO.                  
018000                                                                          
018100*    THIS WORK-AREA IS LARGER THAN STVBEXTR'S -- ONE PROGRAM DOES         
018200*    READ/WRITE HOUSEKEEPING, PAIR ANALYSIS, GROUP BUILDING,              
018300*    SECTION DISCOVERY AND REPORT WRITING, SO THE SWITCHES AND            
018400*    COUNTERS FOR ALL FIVE STAGES LIVE HERE TOGETHER.                     
018500 01  WORK-AREA.                                                           
018600*    STANDARD TWO-BYTE FILE STATUS FIELDS -- NEITHER IS TESTED            
018700*    FOR A SPECIFIC VALUE ANYWHERE IN THIS PROGRAM (THE READ/             
018800*    WRITE STATEMENTS ALL USE AT END / INVALID KEY PHRASES                
018900*    INSTEAD), BUT THEY ARE DECLARED PER THE SHOP'S STANDARD SO           
019000*    A DUMP SHOWS THE LAST I-O RESULT IF SOMETHING GOES WRONG.            
019100     05  FS-OBS-SCALED-WORK       PIC X(2)       VALUE SPACES.            
019200     05  FS-SUMMARY-REPORT        PIC X(2)       VALUE SPACES.            
019300*    DRIVES THE LOAD LOOP IN 0000-STVBANLZ -- SET TO 'NO' BY              
019400*    9000-READ-WORK ON END OF FILE.                                       
019500     05  MORE-OBS-RECS            PIC XXX        VALUE 'YES'.             
019600*    WS-OBS-COUNT GROWS PAST WS-RAW-COUNT AS SUMMARY ROWS ARE             
019700*    APPENDED IN 3700 -- WS-RAW-COUNT IS FROZEN RIGHT AFTER               
019800*    LOADING SO THE PAIR SCAN IN 3000 NEVER COMPARES A SUMMARY            
019900*    ROW TO ANYTHING.                                                     
020000     05  WS-RAW-COUNT             PIC 9(4)  COMP VALUE ZERO.              
020100     05  WS-OBS-COUNT             PIC 9(4)  COMP VALUE ZERO.              
020200     05  WS-GRP-COUNT             PIC 9(4)  COMP VALUE ZERO.              
020300     05  WS-SECTION-COUNT         PIC 9(3)  COMP VALUE ZERO.              
020400*    WS-DIFF-COUNT IS THE NUMBER OF THE FOUR ATTRIBUTES THAT              
020500*    DIFFER BETWEEN WS-I AND WS-J; ONLY A COUNT OF EXACTLY 1              
020600*    ROUTES THE PAIR ON (U3).  WS-DIFF-KEY-CODE RECORDS WHICH OF          
020700*    THE FOUR IT WAS (1=PRODUCT, 2=GEOGRAPHY, 3=CHARACTERISTIC,           
020800*    4=REF PERIOD) -- SEE WS-KEY-NAME-TAB BELOW FOR THE TEXT.             
020900     05  WS-DIFF-COUNT            PIC 9(1)  COMP VALUE ZERO.              
021000     05  WS-DIFF-KEY-CODE         PIC 9(1)  COMP VALUE ZERO.              
021100*    WORK SUBSCRIPTS FOR THE MEMBERSHIP TEST IN 3900 -- SET BY            
021200*    THE CALLER BEFORE EACH PERFORM, NOT PASSED AS PARAMETERS             
021300*    SINCE THIS SHOP'S COBOL HAS NO CALL/USING BETWEEN PARAGRAPHS.        
021400     05  WS-CHECK-GRP-IX          PIC 9(4)  COMP VALUE ZERO.              
021500     05  WS-CHECK-OBS-IX          PIC 9(4)  COMP VALUE ZERO.              
021600     05  WS-CONTAINS-SW           PIC X          VALUE 'N'.               
021700         88  OBS-IS-MEMBER               VALUE 'Y'.                       
021800*    SET BY 3310-CHECK-ANY-GROUP WHEN EITHER POINT OF THE CURRENT         
021900*    PAIR IS ALREADY A MEMBER OF SOME GROUP.                              
022000     05  WS-ANY-GROUP-SW          PIC X          VALUE 'N'.               
022100         88  SOME-GROUP-CONTAINS         VALUE 'Y'.                       
022200*    SCRATCH FLAGS USED ONLY INSIDE 3321-ADD-IF-MATCH TO HOLD THE         
022300*    TWO MEMBERSHIP RESULTS (POINT I, POINT J) LONG ENOUGH TO OR          
022400*    THEM TOGETHER.                                                       
022500     05  WS-MEMBER-HAS-I          PIC X          VALUE 'N'.               
022600     05  WS-MEMBER-HAS-J          PIC X          VALUE 'N'.               
022700*    "CURRENT GROUP/OBSERVATION" SUBSCRIPTS -- SET BY A CALLER            
022800*    PARAGRAPH BEFORE PERFORMING 3400/3500/3600, READ BY THOSE            
022900*    PARAGRAPHS AND EVERYTHING THEY IN TURN PERFORM.                      
023000     05  WS-CUR-GRP-IX            PIC 9(4)  COMP VALUE ZERO.              
023100     05  WS-CUR-OBS-IX            PIC 9(4)  COMP VALUE ZERO.              
023200     05  WS-FIRST-MEMBER-IX       PIC 9(4)  COMP VALUE ZERO.              
023300     05  WS-SUMMARY-OBS-IX        PIC 9(4)  COMP VALUE ZERO.              
023400     05  WS-MEMBER-OBS-IX         PIC 9(4)  COMP VALUE ZERO.              
023500     05  WS-XCHK-SUM-IX           PIC 9(4)  COMP VALUE ZERO.              
023600     05  WS-XPROD-SW              PIC X          VALUE 'N'.               
023700*    WS-NONSUM-CT/WS-ALLMEM-CT ARE THE TWO DIFFERENT DIVISORS             
023800*    BEHIND THE DATA-VALUE/SCALED-VALUE MEAN QUIRK -- SEE                 
023900*    3500-RECALC-GROUP-MEANS.                                             
024000     05  WS-NONSUM-CT             PIC 9(4)  COMP VALUE ZERO.              
024100     05  WS-ALLMEM-CT             PIC 9(4)  COMP VALUE ZERO.              
024200     05  WS-SECTION-FOUND-SW      PIC X          VALUE 'N'.               
024300         88  SECTION-ALREADY-SEEN        VALUE 'Y'.                       
024400     05  WS-CUR-SECTION-ID        PIC X(8)       VALUE SPACES.            
024500*    CARRIED FROM THE SHOP'S STANDARD WORK-AREA SKELETON; NOT             
024600*    REFERENCED BY THIS PROGRAM'S LOGIC.                                  
024700     05  WS-PCTR                  PIC 99    COMP VALUE ZERO.              
024800*    PER-SECTION AND RUN-WIDE ACCUMULATORS FOR THE CONTROL-BREAK          
024900*    TOTALS WRITTEN BY 5400-SECTION-TOTALS AND THE GRANDTOTAL             
025000*    LINE IN 5000-WRITE-REPORT.                                           
025100     05  WS-SEC-GROUP-CT          PIC 9(5)  COMP VALUE ZERO.              
025200     05  WS-SEC-RAW-CT            PIC 9(5)  COMP VALUE ZERO.              
025300     05  WS-SEC-SUM-CT            PIC 9(5)  COMP VALUE ZERO.              
025400     05  WS-GT-GROUP-CT           PIC 9(6)  COMP VALUE ZERO.              
025500     05  WS-GT-RAW-CT             PIC 9(6)  COMP VALUE ZERO.              
025600     05  WS-GT-SUM-CT             PIC 9(6)  COMP VALUE ZERO.              
025700                                                                          
025800*    RUNNING TOTALS USED ONLY INSIDE 3500-RECALC-GROUP-MEANS --           
025900*    CLEARED TO ZERO AT THE TOP OF THAT PARAGRAPH ON EVERY CALL,          
026000*    NOT JUST ONCE AT PROGRAM START.  77-LEVEL PER TKT BLS-1441.          
026100 77  WS-SUM-DATA-VALUE            PIC S9(15)V9(4) VALUE ZERO.             
026200 77  WS-SUM-SCALED-VALUE          PIC S9(17)V9(4) VALUE ZERO.             
026300                                                                          
026400*    THE IN-MEMORY OBSERVATION TABLE -- HOLDS THE RAW EXTRACT             
026500*    ROWS PLUS, APPENDED AFTER THEM, ONE SUMMARY ROW PER GROUP            
026600*    BUILT BY 3700-CREATE-SUMMARY.  2000 ENTRIES IS THE SAME              
026700*    CEILING THE EXTRACT PROGRAM USES FOR A SINGLE VECTOR'S               
026800*    OBSERVATIONS (SEE STVBEXTR WS-SCALE-FACTOR-TAB REMARKS) --           
026900*    IF THIS EVER ABENDS WITH A SUBSCRIPT ERROR HERE, THE VECTOR          
027000*    REQUEST IS PULLING MORE HISTORY THAN THIS TABLE WAS SIZED            
027100*    FOR AND THE OCCURS CLAUSE NEEDS TO GROW (TKT BLS-0772).              
027200 01  WS-OBS-TABLE.                                                        
027300     05  WS-OBS-ENTRY OCCURS 2000 TIMES.                                  
027400         10  OBS-VECTOR-ID        PIC 9(10).                              
027500         10  OBS-PRODUCT-ID       PIC X(8).                               
027600         10  OBS-GEOGRAPHY        PIC X(30).                              
027700         10  OBS-CHARACTER        PIC X(40).                              
027800         10  OBS-REF-PERIOD       PIC X(10).                              
027900         10  OBS-DATA-VALUE       PIC S9(11)V9(4).                        
028000         10  OBS-SCALED-VALUE     PIC S9(13)V9(4).                        
028100*        'N' = RAW OBSERVATION, 'Y' = SUMMARY ROW BUILT BY 3700.          
028200*        THE REPORT WRITER IN 5000 PRINTS ONLY THE 'Y' ROWS.              
028300         10  OBS-SUMMARY-FLAG     PIC X(1).                               
028400                                                                          
028500*    ONE ENTRY PER GROUP OF OBSERVATIONS THAT DIFFER IN EXACTLY           
028600*    ONE ATTRIBUTE (U3/U4).  GRP-MEMBER-IX HOLDS SUBSCRIPTS INTO          
028700*    WS-OBS-TABLE, NOT THE OBSERVATIONS THEMSELVES -- KEEPS THIS          
028800*    TABLE SMALL EVEN WHEN A GROUP HAS MANY MEMBERS.                      
028900 01  WS-GRP-TABLE.                                                        
029000     05  WS-GRP-ENTRY OCCURS 500 TIMES.                                   
029100*        1=PRODUCT, 2=GEOGRAPHY, 3=CHARACTERISTIC, 4=REF PERIOD --        
029200*        SEE WS-DIFF-KEY-CODE ABOVE AND WS-KEY-NAME-TAB BELOW.            
029300         10  GRP-KEY-CODE         PIC 9(1).                               
029400         10  GRP-SECTION-ID       PIC X(8).                               
029500*        SUBSCRIPT INTO WS-OBS-TABLE OF THIS GROUP'S SUMMARY ROW,         
029600*        SET WHEN 3700-CREATE-SUMMARY APPENDS IT.                         
029700         10  GRP-SUMMARY-IX       PIC 9(4)  COMP.                         
029800         10  GRP-MEMBER-CT        PIC 9(4)  COMP.                         
029900         10  GRP-MEMBER-IX OCCURS 300 TIMES                               
030000                                  PIC 9(4)  COMP.                         
030100                                                                          
030200*    DISTINCT SECTION IDS SEEN ACROSS ALL GROUPS, IN FIRST-SEEN           
030300*    ORDER -- DRIVES THE SECTION CONTROL BREAK ON THE REPORT              
030400*    (U5).  BUILT ONCE BY 4000-BUILD-SECTION-TABLE AFTER ALL              
030500*    GROUPS EXIST, NOT WHILE THEY ARE BEING FORMED.                       
030600 01  WS-SECTION-TABLE.                                                    
030700     05  WS-SECTION-ENTRY OCCURS 100 TIMES                                
030800                                  PIC X(8)       VALUE SPACES.            
030900                                                                          
031000*    DIFFERING-ATTRIBUTE NAME TABLE, FOR THE CROSS-PRODUCT                
031100*    WARNING MESSAGE (BUILT THE SAME LITERAL-PLUS-REDEFINES               
031200*    WAY THE PARK-PRICE TABLE WAS BUILT IN COBANL2C).  THE FOUR           
031300*    ENTRIES LINE UP ONE-FOR-ONE WITH THE VALUES WS-DIFF-KEY-CODE         
031400*    AND GRP-KEY-CODE CAN HOLD (1 THROUGH 4) -- ADDING A FIFTH            
031500*    COMPARISON ATTRIBUTE TO THIS PROGRAM WOULD MEAN ADDING A             
031600*    FIFTH LITERAL HERE AND WIDENING WS-DIFF-KEY-CODE/                    
031700*    GRP-KEY-CODE TO PIC 9(1) STILL (NINE IS PLENTY OF ROOM).             
031800 01  WS-KEY-NAME-LITS.                                                    
031900     05  FILLER              PIC X(15) VALUE 'PRODUCT ID     '.           
032000     05  FILLER              PIC X(15) VALUE 'GEOGRAPHY      '.           
032100     05  FILLER              PIC X(15) VALUE 'CHARACTERISTIC '.           
032200     05  FILLER              PIC X(15) VALUE 'REFERENCE PRD  '.           
032300                                                                          
032400 01  WS-KEY-NAME-TAB REDEFINES WS-KEY-NAME-LITS.                          
032500     05  WS-KEY-NAME OCCURS 4 TIMES                                       
032600                                  PIC X(15).                              
032700                                                                          
032800*    SAME Y2K-FIXED DATE SPLIT AS STVBEXTR (TKT BLS-0998) -- USED         
032900*    ONLY TO STAMP THE STARTUP/SHUTDOWN OPERATOR MESSAGES.                
033000 01  WS-SYSTEM-DATE-8             PIC 9(8)       VALUE ZERO.              
033100 01  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE-8.                         
033200     05  WS-SYS-YEAR              PIC 9(4).                               
033300     05  WS-SYS-MONTH             PIC 99.                                 
033400     05  WS-SYS-DAY               PIC 99.                                 
033500                                                                          
033600*    THE SIX PRINT-LINE LAYOUTS BELOW ARE MOVED INTO THE ONE              
033700*    SUMMARY-REPORT FD RECORD ONE AT A TIME VIA WRITE ... FROM --         
033800*    SEE 5000-WRITE-REPORT AND THE PARAGRAPHS IT CALLS.  THIS             
033900*    SHOP'S REPORT PROGRAMS ALWAYS DECLARE ONE 01-LEVEL PER               
034000*    DISTINCT LINE SHAPE RATHER THAN ONE GENERIC PRINT RECORD             
034100*    WITH REDEFINES, SINCE THE COMPILER THEN CATCHES A MISTYPED           
034200*    FIELD NAME ON THE MOVE/WRITE STATEMENT INSTEAD OF LETTING            
034300*    IT SILENTLY OVERLAY THE WRONG BYTES.  NONE OF THE SIX IS             
034400*    ADVANCING-CONTROLLED -- THIS REPORT PRINTS STRAIGHT DOWN             
034500*    THE PAGE WITH NO PAGE-EJECT LOGIC, SINCE THE OUTPUT GOES TO          
034600*    A SPOOL FILE FOR ONWARD PROCESSING, NOT TO A PRINTER.                
034700 01  SECTION-HEADING-LINE.                                                
034800     05  FILLER                   PIC X(9)  VALUE 'SECTION: '.            
034900*        HOLDS EITHER 'ALL-DATA' OR 'PRODUCT: nnnnnnnn', BUILT            
035000*        BY 5110-SECTION-HEADING.                                         
035100     05  SH-SECTION-TEXT          PIC X(20) VALUE SPACES.                 
035200     05  FILLER                   PIC X(109) VALUE SPACES.                
035300                                                                          
035400*    PRINTED ONCE AT THE TOP OF EACH SECTION, RIGHT AFTER THE             
035500*    SECTION-HEADING-LINE -- THE COLUMN WIDTHS LINE UP WITH               
035600*    DETAIL-LINE BELOW.                                                   
035700 01  COLUMN-HEADING-LINE.                                                 
035800     05  FILLER              PIC X(10) VALUE 'VECTOR-ID '.                
035900     05  FILLER              PIC X(12) VALUE 'PRODUCT-ID  '.              
036000*        NO HEADING TEXT FOR CHARACTERISTIC -- THE COLUMN IS              
036100*        WIDE ENOUGH (40 BYTES) THAT "GEOGRAPHY" LEFT-JUSTIFIED           
036200*        IN THE PRECEDING 30-BYTE COLUMN READS CLEARLY WITHOUT A          
036300*        SECOND LABEL CROWDING THE LINE, PER THE ORIGINAL REPORT          
036400*        MOCKUP THE ANALYST APPROVED.                                     
036500     05  FILLER              PIC X(30) VALUE 'GEOGRAPHY'.                 
036600     05  FILLER              PIC X(40) VALUE SPACES.                      
036700     05  FILLER              PIC X(14) VALUE 'REF-PERIOD    '.            
036800     05  FILLER              PIC X(17) VALUE '      DATA-VALUE '.         
036900     05  FILLER              PIC X(19)                                    
037000                              VALUE '       SCALED-VALUE'.                
037100                                                                          
037200*    ONE SUMMARY ROW PER DETAIL LINE (U5) -- DL-DATA-VALUE AND            
037300*    DL-SCALED-VALUE ARE EDITED WITH A FLOATING MINUS SO A                
037400*    NEGATIVE MOVEMENT (E.G. A PRICE DECLINE) PRINTS WITH ITS             
037500*    SIGN RATHER THAN AS AN UNSIGNED MAGNITUDE.                           
037600 01  DETAIL-LINE.                                                         
037700*        ZERO-SUPPRESSED NUMERIC VECTOR ID WOULD LOSE LEADING             
037800*        ZEROES, SO THIS IS CARRIED AS DISPLAY TEXT, NOT A                
037900*        NUMERIC EDIT FIELD.                                              
038000     05  DL-VECTOR-ID             PIC X(10).                              
038100*        BLANK ON A SUMMARY (MEAN) LINE -- A GROUP MEAN IS NOT            
038200*        TIED TO ANY ONE SOURCE OBSERVATION'S VECTOR ID.                  
038300     05  DL-PRODUCT-ID            PIC X(8).                               
038400     05  DL-GEOGRAPHY             PIC X(30).                              
038500*        CARRIES THE REAL ATTRIBUTE VALUE ON EVERY MEMBER ROW --          
038600*        5500-FORMAT-DETAIL NEVER BLANKS IT.  ON THE GROUP'S OWN          
038700*        "MEAN (AVERAGE)" SUMMARY ROW, 3700-CREATE-SUMMARY HAS            
038800*        ALREADY OVERWRITTEN OBS-CHARACTER WITH THAT LITERAL WHEN         
038900*        CHARACTERISTIC IS THE DIFFERING KEY (GRP-KEY-CODE = 3),          
039000*        SO THIS MOVE PICKS UP THE LABEL, NOT THE SHARED VALUE --         
039100*        NOT A BLANK.  TKT BLS-1444.                                      
039200     05  DL-CHARACTER             PIC X(40).                              
039300     05  DL-PERIOD-TEXT           PIC X(14).                              
039400*        MOVED STRAIGHT FROM OBS-REF-PERIOD -- NO EDITING NEEDED,         
039500*        IT IS ALREADY DISPLAY TEXT ON THE INPUT SIDE.                    
039600     05  DL-DATA-VALUE            PIC -(11)9.9999.                        
039700     05  DL-SCALED-VALUE          PIC -(13)9.9999.                        
039800                                                                          
039900 01  BLANK-LINE.                                                          
040000     05  FILLER                   PIC X(138)     VALUE SPACES.            
040100                                                                          
040200*    WRITTEN ON THE SECTION CONTROL BREAK (U5) -- ST-GROUP-CT/            
040300*    ST-RAW-CT/ST-SUM-CT COME FROM WS-SEC-GROUP-CT/WS-SEC-RAW-CT/         
040400*    WS-SEC-SUM-CT, WHICH ARE RESET TO ZERO AT THE TOP OF EACH            
040500*    SECTION IN 5100-WRITE-SECTION.                                       
040600 01  SECTION-TOTAL-LINE.                                                  
040700     05  FILLER              PIC X(20) VALUE 'SECTION TOTALS -- '.        
040800     05  FILLER                   PIC X(8)  VALUE 'GROUPS: '.             
040900*        GROUPS FILED UNDER THIS SECTION -- WS-SEC-GROUP-CT.              
041000     05  ST-GROUP-CT              PIC ZZZZ9.                              
041100     05  FILLER                   PIC X(7)  VALUE '  RAW: '.              
041200*        NON-SUMMARY DETAIL LINES PRINTED -- WS-SEC-RAW-CT.               
041300     05  ST-RAW-CT                PIC ZZZZ9.                              
041400     05  FILLER                   PIC X(11) VALUE '  SUMMARY: '.          
041500*        SUMMARY (MEAN) DETAIL LINES PRINTED -- WS-SEC-SUM-CT.            
041600     05  ST-SUM-CT                PIC ZZZZ9.                              
041700     05  FILLER                   PIC X(74) VALUE SPACES.                 
041800                                                                          
041900*    WRITTEN ONCE AT THE END OF THE REPORT, AFTER THE LAST                
042000*    SECTION'S TOTALS -- ACCUMULATED ACROSS ALL SECTIONS IN               
042100*    WS-GT-GROUP-CT/WS-GT-RAW-CT/WS-GT-SUM-CT.                            
042200*    SAME THREE COUNTS AS SECTION-TOTAL-LINE, ONE DIGIT WIDER             
042300*    SINCE THE RUN-WIDE TOTALS CAN EXCEED A SINGLE SECTION'S.             
042400 01  GRANDTOTAL-LINE.                                                     
042500     05  FILLER              PIC X(20) VALUE 'GRAND TOTALS -- '.          
042600     05  FILLER                   PIC X(8)  VALUE 'GROUPS: '.             
042700*        RUN-WIDE GROUP COUNT -- WS-GT-GROUP-CT, ACCUMULATED BY           
042800*        5400-SECTION-TOTALS AS EACH SECTION CLOSES.                      
042900     05  GT-GROUP-CT              PIC ZZZZZ9.                             
043000     05  FILLER                   PIC X(7)  VALUE '  RAW: '.              
043100     05  GT-RAW-CT                PIC ZZZZZ9.                             
043200     05  FILLER                   PIC X(11) VALUE '  SUMMARY: '.          
043300*        GT-RAW-CT PLUS GT-SUM-CT SHOULD ALWAYS EQUAL THE TOTAL           
043400*        NUMBER OF DETAIL LINES PRINTED ACROSS THE WHOLE REPORT --        
043500*        A USEFUL CROSS-CHECK WHEN PROOFING A RUN AGAINST THE             
043600*        PRIOR MONTH'S REPORT LINE COUNT.                                 
043700     05  GT-SUM-CT                PIC ZZZZZ9.                             
043800     05  FILLER                   PIC X(72) VALUE SPACES.                 
043900                                                                          
044000*    MAINLINE -- FIVE STAGES IN FIXED ORDER: LOAD THE EXTRACT             
044100*    INTO MEMORY, ANALYZE EVERY PAIR (U3), BUILD THE SECTION              
044200*    TABLE FOR THE REPORT BREAK (U5), WRITE THE REPORT, CLOSE.            
044300*    NOTHING IS STREAMED -- THE WHOLE EXTRACT MUST FIT IN                 
044400*    WS-OBS-TABLE BEFORE STAGE 2 CAN START SINCE EVERY POINT IS           
044500*    COMPARED TO EVERY OTHER POINT.                                       
044600 PROCEDURE DIVISION.                                                      
044700                                                                          
044800 0000-STVBANLZ.                                                           
044900*    STAGE 1 -- LOAD THE WHOLE SCALED EXTRACT INTO WS-OBS-TABLE.          
045000     PERFORM 1000-INIT.                                                   
045100     PERFORM 2000-LOAD-OBSERVATIONS                                       
045200         UNTIL MORE-OBS-RECS = 'NO'.                                      
045300*    WS-RAW-COUNT IS FROZEN HERE, BEFORE ANY SUMMARY ROWS ARE             
045400*    APPENDED, SO 3000-ANALYZE-PAIRS NEVER SCANS A ROW 3700               
045500*    LATER ADDS TO THE SAME TABLE.                                        
045600     MOVE WS-OBS-COUNT TO WS-RAW-COUNT.                                   
045700*    STAGE 2 -- PAIRWISE COMPARE AND GROUP (U3/U4); STAGE 3 --            
045800*    DISCOVER THE REPORT SECTIONS (U5 STEP 2); STAGE 4 -- WRITE           
045900*    THE REPORT (U5); STAGE 5 -- LOG AND CLOSE.                           
046000     PERFORM 3000-ANALYZE-PAIRS THRU 3000-EXIT.                           
046100     PERFORM 4000-BUILD-SECTION-TABLE THRU 4000-EXIT.                     
046200     PERFORM 5000-WRITE-REPORT THRU 5000-EXIT.                            
046300     PERFORM 9900-CLOSING.                                                
046400     STOP RUN.                                                            
046500                                                                          
046600*    OPEN THE TWO FILES AND PRIME THE READ-AHEAD (9000) SO                
046700*    2000-LOAD-OBSERVATIONS CAN TEST MORE-OBS-RECS BEFORE ITS             
046800*    FIRST ITERATION, THE SAME READ-AHEAD PATTERN STVBEXTR USES.          
046900 1000-INIT.                                                               
047000*    4-DIGIT-YEAR SYSTEM DATE, SPLIT OUT BY WS-SYSTEM-DATE-X              
047100*    SOLELY TO STAMP THE STARTUP OPERATOR MESSAGE BELOW.                  
047200     ACCEPT WS-SYSTEM-DATE-8 FROM DATE YYYYMMDD.                  SAF0910 
047300                                                                          
047400     OPEN INPUT OBS-SCALED-WORK.                                          
047500     OPEN OUTPUT SUMMARY-REPORT.                                          
047600                                                                          
047700     DISPLAY 'STVBANLZ -- ANALYSIS STARTED '                              
047800             WS-SYS-MONTH '/' WS-SYS-DAY '/' WS-SYS-YEAR.                 
047900                                                                          
048000*    PRIME THE READ-AHEAD SO MORE-OBS-RECS REFLECTS THE FIRST             
048100*    RECORD'S STATUS BEFORE 0000-STVBANLZ'S LOAD LOOP TESTS IT.           
048200     PERFORM 9000-READ-WORK.                                              
048300                                                                          
048400*    U2 STEP 4 -- LOAD THE SCALED EXTRACT INTO THE IN-MEMORY              
048500*    OBSERVATION TABLE, ALL MARKED RAW ('N').                             
048600 2000-LOAD-OBSERVATIONS.                                                  
048700     ADD 1 TO WS-OBS-COUNT.                                               
048800*    FIELD-BY-FIELD COPY, NOT A GROUP MOVE -- OW-SCALAR-CODE IS           
048900*    DELIBERATELY LEFT BEHIND (SEE THE REMARK ON OBS-WORK-REC).           
049000     MOVE OW-VECTOR-ID    TO OBS-VECTOR-ID(WS-OBS-COUNT).                 
049100     MOVE OW-PRODUCT-ID   TO OBS-PRODUCT-ID(WS-OBS-COUNT).                
049200     MOVE OW-GEOGRAPHY    TO OBS-GEOGRAPHY(WS-OBS-COUNT).                 
049300     MOVE OW-CHARACTER    TO OBS-CHARACTER(WS-OBS-COUNT).                 
049400     MOVE OW-REF-PERIOD   TO OBS-REF-PERIOD(WS-OBS-COUNT).                
049500     MOVE OW-DATA-VALUE   TO OBS-DATA-VALUE(WS-OBS-COUNT).                
049600     MOVE OW-SCALED-VALUE TO OBS-SCALED-VALUE(WS-OBS-COUNT).              
049700*    EVERY ROW LOADED FROM THE EXTRACT IS RAW BY DEFINITION --            
049800*    ONLY 3700-CREATE-SUMMARY EVER STAMPS A 'Y' HERE.                     
049900     MOVE 'N'             TO OBS-SUMMARY-FLAG(WS-OBS-COUNT).              
050000     PERFORM 9000-READ-WORK.                                              
050100                                                                          
050200*    U3 -- COMPARE EVERY ORDERED PAIR OF RAW OBSERVATIONS.  THE           
050300*    BUSINESS RULE (STATED BY THE ANALYST ON THE ORIGINAL SPEC            
050400*    SHEET, TKT BLS-0441) IS: TWO OBSERVATIONS BELONG TOGETHER            
050500*    WHEN THEY AGREE ON THREE OF THE FOUR DESCRIPTIVE ATTRIBUTES          
050600*    (PRODUCT, GEOGRAPHY, CHARACTERISTIC, REFERENCE PERIOD) AND           
050700*    DIFFER ON EXACTLY ONE.  THAT ONE DIFFERING ATTRIBUTE NAMES           
050800*    THE "DIMENSION" THE COMPARISON IS MADE ALONG -- E.G. TWO             
050900*    ROWS THAT AGREE ON EVERYTHING BUT REFERENCE PERIOD ARE A             
051000*    TIME-SERIES COMPARISON; TWO THAT AGREE ON EVERYTHING BUT             
051100*    GEOGRAPHY ARE A REGIONAL COMPARISON.  3200-COMPARE-PAIR              
051200*    BELOW IS WHERE THAT TEST ACTUALLY HAPPENS.                           
051300 3000-ANALYZE-PAIRS.                                                      
051400     PERFORM 3100-OUTER-LOOP THRU 3100-EXIT                               
051500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-RAW-COUNT.              
051600 3000-EXIT.                                                               
051700     EXIT.                                                                
051800                                                                          
051900*    FOR A GIVEN WS-I, RUN WS-J ACROSS THE WHOLE TABLE -- THIS IS         
052000*    AN O(N**2) FULL CROSS-COMPARE, NOT A TRIANGULAR HALF-SCAN,           
052100*    SINCE "DIFFERS IN EXACTLY ONE ATTRIBUTE" IS NOT SYMMETRIC            
052200*    WITH RESPECT TO WHICH SIDE IS CALLED "BASE" VS "COMPARE".            
052300 3100-OUTER-LOOP.                                                         
052400     PERFORM 3110-INNER-LOOP THRU 3110-EXIT                               
052500         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-RAW-COUNT.              
052600 3100-EXIT.                                                               
052700     EXIT.                                                                
052800                                                                          
052900*    SKIP COMPARING A POINT TO ITSELF.                                    
053000 3110-INNER-LOOP.                                                         
053100     IF WS-I NOT = WS-J                                                   
053200         PERFORM 3200-COMPARE-PAIR THRU 3200-EXIT                         
053300     END-IF.                                                              
053400 3110-EXIT.                                                               
053500     EXIT.                                                                
053600                                                                          
053700*    EXACT-ONE-DIFFERENCE TEST OVER THE FOUR COMPARISON                   
053800*    ATTRIBUTES (VECTOR ID, DATA VALUE AND SCALED VALUE ARE               
053900*    EXCLUDED PER THE ANALYST'S SPEC SHEET -- TKT BLS-0441).              
054000*    03/02/18 DLP -- AS SOON AS A SECOND ATTRIBUTE HAS DIFFERED           
054100*    THE PAIR CAN NEVER ROUTE (U3 REQUIRES EXACTLY ONE), SO THE           
054200*    REMAINING FIELD TESTS NOW DROP OUT THROUGH GO TO 3200-EXIT           
054300*    INSTEAD OF ALWAYS RUNNING ALL FOUR.  TKT BLS-1441.                   
054400 3200-COMPARE-PAIR.                                                       
054500     MOVE ZERO TO WS-DIFF-COUNT.                                          
054600     MOVE ZERO TO WS-DIFF-KEY-CODE.                                       
054700                                                                          
054800*    THE FIRST TWO TESTS ARE ALWAYS RUN SINCE WS-DIFF-COUNT               
054900*    CANNOT EXCEED 1 UNTIL BOTH HAVE BEEN CHECKED.                        
055000     IF OBS-PRODUCT-ID(WS-I) NOT = OBS-PRODUCT-ID(WS-J)                   
055100         ADD 1 TO WS-DIFF-COUNT                                           
055200         MOVE 1 TO WS-DIFF-KEY-CODE                                       
055300     END-IF.                                                              
055400     IF OBS-GEOGRAPHY(WS-I) NOT = OBS-GEOGRAPHY(WS-J)                     
055500         ADD 1 TO WS-DIFF-COUNT                                           
055600         MOVE 2 TO WS-DIFF-KEY-CODE                                       
055700     END-IF.                                                              
055800     IF WS-DIFF-COUNT > 1                                                 
055900         GO TO 3200-EXIT                                                  
056000     END-IF.                                                              
056100                                                                          
056200     IF OBS-CHARACTER(WS-I) NOT = OBS-CHARACTER(WS-J)                     
056300         ADD 1 TO WS-DIFF-COUNT                                           
056400         MOVE 3 TO WS-DIFF-KEY-CODE                                       
056500     END-IF.                                                              
056600     IF WS-DIFF-COUNT > 1                                                 
056700         GO TO 3200-EXIT                                                  
056800     END-IF.                                                              
056900                                                                          
057000     IF OBS-REF-PERIOD(WS-I) NOT = OBS-REF-PERIOD(WS-J)                   
057100         ADD 1 TO WS-DIFF-COUNT                                           
057200         MOVE 4 TO WS-DIFF-KEY-CODE                                       
057300     END-IF.                                                              
057400                                                                          
057500*    U3'S CORE TEST -- ROUTE ONLY WHEN EXACTLY ONE ATTRIBUTE              
057600*    DIFFERED.  ZERO DIFFERENCES MEANS A DUPLICATE OBSERVATION;           
057700*    TWO OR MORE MEANS THE PAIR IS UNRELATED FOR THIS REPORT.             
057800     IF WS-DIFF-COUNT = 1                                                 
057900         PERFORM 3300-ROUTE-PAIR THRU 3300-EXIT                           
058000     END-IF.                                                              
058100*    FALL-THROUGH TARGET FOR THE PERFORM ... THRU IN 3110 ABOVE,          
058200*    AND FOR EACH GO TO ABOVE.                                            
058300 3200-EXIT.                                                               
058400     EXIT.                                                                
058500                                                                          
058600*    ROUTING RULE -- A GROUP WHOSE KEY MATCHES AND ALREADY HOLDS          
058700*    EITHER POINT GETS BOTH POINTS; A NEW GROUP IS OPENED ONLY            
058800*    WHEN NO EXISTING GROUP (OF ANY KEY) HOLDS EITHER POINT.              
058900 3300-ROUTE-PAIR.                                                         
059000*    FIRST FIND OUT WHETHER EITHER POINT IS ALREADY SEATED                
059100*    ANYWHERE (3310); THE ANSWER DECIDES WHICH OF THE TWO                 
059200*    BRANCHES BELOW RUNS.                                                 
059300     PERFORM 3310-CHECK-ANY-GROUP THRU 3310-EXIT.                         
059400     IF SOME-GROUP-CONTAINS                                               
059500*        AT LEAST ONE POINT IS ALREADY A MEMBER SOMEWHERE --              
059600*        JOIN EVERY MATCHING-KEY GROUP THAT CONTAINS IT.                  
059700         PERFORM 3320-ADD-TO-MATCHING-GRPS THRU 3320-EXIT                 
059800     ELSE                                                                 
059900*        NEITHER POINT BELONGS TO ANY GROUP YET -- OPEN ONE.              
060000         PERFORM 3330-CREATE-GROUP THRU 3330-EXIT                         
060100     END-IF.                                                              
060200 3300-EXIT.                                                               
060300     EXIT.                                                                
060400                                                                          
060500*    SCANS ALL EXISTING GROUPS, REGARDLESS OF KEY CODE, LOOKING           
060600*    FOR EITHER POINT OF THE PAIR ALREADY SEATED SOMEWHERE --             
060700*    STOPS EARLY ON THE FIRST HIT (SOME-GROUP-CONTAINS) SO A              
060800*    BUSY RUN WITH MANY GROUPS DOES NOT PAY FOR A FULL SCAN.              
060900*    THIS IS DELIBERATELY A LOOSER TEST THAN 3320'S KEY-CODE-             
061000*    SPECIFIC SCAN BELOW -- IT ONLY NEEDS TO KNOW WHETHER A NEW           
061100*    GROUP SHOULD BE OPENED AT ALL, NOT WHICH EXISTING GROUP(S)           
061200*    SHOULD ABSORB THE PAIR.                                              
061300 3310-CHECK-ANY-GROUP.                                                    
061400     MOVE 'N' TO WS-ANY-GROUP-SW.                                         
061500     PERFORM 3311-SCAN-ANY THRU 3311-EXIT                                 
061600         VARYING WS-G FROM 1 BY 1                                         
061700         UNTIL WS-G > WS-GRP-COUNT                                        
061800            OR SOME-GROUP-CONTAINS.                                       
061900 3310-EXIT.                                                               
062000     EXIT.                                                                
062100                                                                          
062200*    TEST GROUP WS-G FOR POINT I FIRST; ONLY TEST POINT J IF              
062300*    POINT I WAS NOT FOUND THERE, SINCE ONE HIT IS ENOUGH.                
062400 3311-SCAN-ANY.                                                           
062500     MOVE WS-G  TO WS-CHECK-GRP-IX.                                       
062600     MOVE WS-I  TO WS-CHECK-OBS-IX.                                       
062700     PERFORM 3900-GROUP-CONTAINS-OBS THRU 3900-EXIT.                      
062800     IF OBS-IS-MEMBER                                                     
062900         MOVE 'Y' TO WS-ANY-GROUP-SW                                      
063000     ELSE                                                                 
063100         MOVE WS-J TO WS-CHECK-OBS-IX                                     
063200         PERFORM 3900-GROUP-CONTAINS-OBS THRU 3900-EXIT                   
063300         IF OBS-IS-MEMBER                                                 
063400             MOVE 'Y' TO WS-ANY-GROUP-SW                                  
063500         END-IF                                                           
063600     END-IF.                                                              
063700 3311-EXIT.                                                               
063800     EXIT.                                                                
063900                                                                          
064000*    UNLIKE 3310, THIS PASS DOES NOT STOP EARLY -- A PAIR CAN             
064100*    BELONG TO MORE THAN ONE GROUP OF THE SAME KEY CODE IF THE            
064200*    GROUPS OVERLAP, SO EVERY GROUP WITH A MATCHING KEY CODE IS           
064300*    CHECKED AND, IF EITHER POINT ALREADY BELONGS, JOINED.  FOR           
064400*    EXAMPLE, IF POINT A IS ALREADY A MEMBER OF A GEOGRAPHY               
064500*    GROUP AND POINT B LATER PAIRS WITH POINT A ON THE SAME               
064600*    GEOGRAPHY DIMENSION, POINT B JOINS THAT SAME GROUP RATHER            
064700*    THAN STARTING A NEW ONE -- THAT IS HOW A GROUP GROWS PAST            
064800*    ITS ORIGINAL TWO MEMBERS.                                            
064900 3320-ADD-TO-MATCHING-GRPS.                                               
065000     PERFORM 3321-ADD-IF-MATCH THRU 3321-EXIT                             
065100         VARYING WS-G FROM 1 BY 1                                         
065200         UNTIL WS-G > WS-GRP-COUNT.                                       
065300 3320-EXIT.                                                               
065400     EXIT.                                                                
065500                                                                          
065600*    SKIP GROUPS WHOSE KEY CODE DOES NOT MATCH THIS PAIR'S                
065700*    DIFFERING ATTRIBUTE -- A PRODUCT-ID GROUP NEVER ABSORBS A            
065800*    GEOGRAPHY PAIR EVEN IF BOTH POINTS HAPPEN TO BE MEMBERS OF           
065900*    SOME OTHER GROUP.  WHEN THE KEY DOES MATCH, BOTH POINTS ARE          
066000*    ADDED (3400 NO-OPS IF A POINT IS ALREADY A MEMBER), AND THE          
066100*    CROSS-PRODUCT CHECK RUNS AGAIN SINCE THE GROUP JUST GREW.            
066200 3321-ADD-IF-MATCH.                                                       
066300     IF GRP-KEY-CODE(WS-G) = WS-DIFF-KEY-CODE                             
066400         MOVE WS-G  TO WS-CHECK-GRP-IX                                    
066500         MOVE WS-I  TO WS-CHECK-OBS-IX                                    
066600         PERFORM 3900-GROUP-CONTAINS-OBS THRU 3900-EXIT                   
066700         MOVE WS-CONTAINS-SW TO WS-MEMBER-HAS-I                           
066800         MOVE WS-J  TO WS-CHECK-OBS-IX                                    
066900         PERFORM 3900-GROUP-CONTAINS-OBS THRU 3900-EXIT                   
067000         MOVE WS-CONTAINS-SW TO WS-MEMBER-HAS-J                           
067100         IF WS-MEMBER-HAS-I = 'Y' OR WS-MEMBER-HAS-J = 'Y'                
067200             MOVE WS-G TO WS-CUR-GRP-IX                                   
067300             MOVE WS-I TO WS-CUR-OBS-IX                                   
067400             PERFORM 3400-ADD-MEMBER THRU 3400-EXIT                       
067500             MOVE WS-J TO WS-CUR-OBS-IX                                   
067600             PERFORM 3400-ADD-MEMBER THRU 3400-EXIT                       
067700             PERFORM 3600-CROSS-PRODUCT-CHECK THRU 3600-EXIT              
067800         END-IF                                                           
067900     END-IF.                                                              
068000 3321-EXIT.                                                               
068100     EXIT.                                                                
068200                                                                          
068300*    U4 -- APPEND A MEMBER (SKIPPING IT IF ALREADY PRESENT) AND           
068400*    REFRESH THE GROUP'S MEAN.                                            
068500 3400-ADD-MEMBER.                                                         
068600     MOVE WS-CUR-GRP-IX TO WS-CHECK-GRP-IX.                               
068700     MOVE WS-CUR-OBS-IX TO WS-CHECK-OBS-IX.                               
068800     PERFORM 3900-GROUP-CONTAINS-OBS THRU 3900-EXIT.                      
068900     IF NOT OBS-IS-MEMBER                                                 
069000         ADD 1 TO GRP-MEMBER-CT(WS-CUR-GRP-IX)                            
069100         MOVE WS-CUR-OBS-IX TO                                            
069200             GRP-MEMBER-IX(WS-CUR-GRP-IX,                                 
069300                           GRP-MEMBER-CT(WS-CUR-GRP-IX))                  
069400         PERFORM 3500-RECALC-GROUP-MEANS THRU 3500-EXIT                   
069500     END-IF.                                                              
069600 3400-EXIT.                                                               
069700     EXIT.                                                                
069800                                                                          
069900*    U4 RULE -- DATA-VALUE MEAN EXCLUDES THE SUMMARY MEMBER;              
070000*    SCALED-VALUE MEAN INCLUDES IT.  THIS LOOKS LIKE A BUG BUT            
070100*    IT MATCHES THE OLD MANUAL PROCEDURE EXACTLY -- SEE THE               
070200*    03/14/90 LOG ENTRY ABOVE BEFORE "FIXING" IT AGAIN.  THE              
070300*    RECALC RUNS OVER AGAIN EVERY TIME A MEMBER IS ADDED (RATHER          
070400*    THAN JUST ADDING THE NEW MEMBER'S VALUE INTO A RUNNING               
070500*    TOTAL) BECAUSE THE SUMMARY ROW ITSELF IS ALSO A MEMBER OF            
070600*    THE GROUP AND ITS OWN SCALED VALUE FEEDS BACK INTO THE NEXT          
070700*    RECALC -- A SIMPLE RUNNING TOTAL WOULD DRIFT.                        
070800 3500-RECALC-GROUP-MEANS.                                                 
070900     MOVE ZERO TO WS-SUM-DATA-VALUE.                                      
071000     MOVE ZERO TO WS-SUM-SCALED-VALUE.                                    
071100     MOVE ZERO TO WS-NONSUM-CT.                                           
071200     MOVE ZERO TO WS-ALLMEM-CT.                                           
071300                                                                          
071400*    WALK EVERY CURRENT MEMBER (INCLUDING THE SUMMARY ROW ITSELF          
071500*    ONCE IT EXISTS) AND ACCUMULATE BOTH SETS OF TOTALS.                  
071600     PERFORM 3510-ACCUM-MEMBER THRU 3510-EXIT                             
071700         VARYING WS-M FROM 1 BY 1                                         
071800         UNTIL WS-M > GRP-MEMBER-CT(WS-CUR-GRP-IX).                       
071900                                                                          
072000*    DATA-VALUE MEAN -- DIVIDE BY THE NON-SUMMARY MEMBER COUNT.           
072100     IF WS-NONSUM-CT > 0                                                  
072200         COMPUTE OBS-DATA-VALUE(GRP-SUMMARY-IX(WS-CUR-GRP-IX))            
072300             ROUNDED = WS-SUM-DATA-VALUE / WS-NONSUM-CT                   
072400     ELSE                                                                 
072500         MOVE ZERO TO                                                     
072600             OBS-DATA-VALUE(GRP-SUMMARY-IX(WS-CUR-GRP-IX))                
072700     END-IF.                                                              
072800                                                                          
072900*    SCALED-VALUE MEAN -- DIVIDE BY THE FULL MEMBER COUNT                 
073000*    (SUMMARY ROW INCLUDED), PER THE SAME OLD MANUAL PROCEDURE.           
073100     IF WS-ALLMEM-CT > 0                                                  
073200         COMPUTE OBS-SCALED-VALUE(GRP-SUMMARY-IX(WS-CUR-GRP-IX))          
073300             ROUNDED = WS-SUM-SCALED-VALUE / WS-ALLMEM-CT         MTO0601 
073400     ELSE                                                                 
073500         MOVE ZERO TO                                                     
073600             OBS-SCALED-VALUE(GRP-SUMMARY-IX(WS-CUR-GRP-IX))              
073700     END-IF.                                                              
073800 3500-EXIT.                                                               
073900     EXIT.                                                                
074000                                                                          
074100*    EVERY MEMBER COUNTS TOWARD WS-ALLMEM-CT/WS-SUM-SCALED-VALUE,         
074200*    BUT ONLY NON-SUMMARY MEMBERS COUNT TOWARD WS-NONSUM-CT/              
074300*    WS-SUM-DATA-VALUE -- THE SPLIT 3500 DIVIDES BY ABOVE.                
074400 3510-ACCUM-MEMBER.                                                       
074500     MOVE GRP-MEMBER-IX(WS-CUR-GRP-IX, WS-M) TO WS-MEMBER-OBS-IX.         
074600     ADD OBS-SCALED-VALUE(WS-MEMBER-OBS-IX)                               
074700         TO WS-SUM-SCALED-VALUE.                                          
074800     ADD 1 TO WS-ALLMEM-CT.                                               
074900     IF OBS-SUMMARY-FLAG(WS-MEMBER-OBS-IX) NOT = 'Y'                      
075000         ADD OBS-DATA-VALUE(WS-MEMBER-OBS-IX) TO WS-SUM-DATA-VALUE        
075100         ADD 1 TO WS-NONSUM-CT                                            
075200     END-IF.                                                              
075300 3510-EXIT.                                                               
075400     EXIT.                                                                
075500                                                                          
075600*    U4 RULE -- WARN WHEN A GROUP MIXES PRODUCT IDS.  THIS CAN            
075700*    ONLY HAPPEN FOR A GEOGRAPHY, CHARACTERISTIC OR REF-PERIOD            
075800*    GROUP (KEY CODES 2-4) -- A PRODUCT-ID GROUP (KEY CODE 1) IS          
075900*    BY DEFINITION MADE OF ROWS WHOSE PRODUCT ID DIFFERS, SO IT           
076000*    WOULD ALWAYS FIRE FALSELY THERE; THE DISPLAY MESSAGE BELOW           
076100*    STILL RUNS REGARDLESS OF KEY CODE SINCE A TRUE MIX ON ANY            
076200*    OF THE OTHER THREE KEYS MEANS BAD MASTER DATA UPSTREAM               
076300*    (TKT BLS-0529) AND THE ANALYST WANTS TO SEE EVERY HIT.               
076400 3600-CROSS-PRODUCT-CHECK.                                                
076500     MOVE 'N' TO WS-XPROD-SW.                                             
076600     MOVE GRP-SUMMARY-IX(WS-CUR-GRP-IX) TO WS-XCHK-SUM-IX.                
076700     PERFORM 3610-XCHK-MEMBER THRU 3610-EXIT                              
076800         VARYING WS-M FROM 1 BY 1                                         
076900         UNTIL WS-M > GRP-MEMBER-CT(WS-CUR-GRP-IX).                       
077000     IF WS-XPROD-SW = 'Y'                                                 
077100         DISPLAY 'STVBANLZ WARNING -- GROUP ' WS-CUR-GRP-IX               
077200                 ' (' WS-KEY-NAME(GRP-KEY-CODE(WS-CUR-GRP-IX))            
077300                 ') SPANS MORE THAN ONE PRODUCT ID'                       
077400     END-IF.                                                              
077500 3600-EXIT.                                                               
077600     EXIT.                                                                
077700                                                                          
077800*    COMPARES EVERY MEMBER'S PRODUCT ID TO THE SUMMARY ROW'S --           
077900*    CHEAPER THAN AN ALL-PAIRS COMPARE AND CATCHES THE SAME               
078000*    CONDITION SINCE ALL MEMBERS SHARE THE SUMMARY'S BASE VALUES          
078100*    EXCEPT ON THE DIFFERING ATTRIBUTE.                                   
078200 3610-XCHK-MEMBER.                                                        
078300     MOVE GRP-MEMBER-IX(WS-CUR-GRP-IX, WS-M) TO WS-MEMBER-OBS-IX.         
078400     IF OBS-PRODUCT-ID(WS-MEMBER-OBS-IX)                                  
078500             NOT = OBS-PRODUCT-ID(WS-XCHK-SUM-IX)                         
078600         MOVE 'Y' TO WS-XPROD-SW                                          
078700     END-IF.                                                              
078800 3610-EXIT.                                                               
078900     EXIT.                                                                
079000                                                                          
079100*    U3/U4 -- OPEN A NEW GROUP WITH BOTH POINTS, THEN BUILD ITS           
079200*    "MEAN (AVERAGE)" SUMMARY ROW.                                        
079300 3330-CREATE-GROUP.                                                       
079400     ADD 1 TO WS-GRP-COUNT.                                               
079500     MOVE WS-DIFF-KEY-CODE TO GRP-KEY-CODE(WS-GRP-COUNT).                 
079600     MOVE ZERO TO GRP-MEMBER-CT(WS-GRP-COUNT).                            
079700*    GRP-SECTION-ID IS POINT I'S PRODUCT ID REGARDLESS OF WHICH           
079800*    ATTRIBUTE ACTUALLY DIFFERED -- EVEN A GEOGRAPHY OR                   
079900*    CHARACTERISTIC GROUP IS FILED UNDER ITS PRODUCT FOR THE              
080000*    REPORT'S SECTION BREAK (U5 STEP 2).                                  
080100     MOVE OBS-PRODUCT-ID(WS-I) TO GRP-SECTION-ID(WS-GRP-COUNT).           
080200     ADD 1 TO GRP-MEMBER-CT(WS-GRP-COUNT).                                
080300     MOVE WS-I TO GRP-MEMBER-IX(WS-GRP-COUNT, 1).                         
080400     ADD 1 TO GRP-MEMBER-CT(WS-GRP-COUNT).                                
080500     MOVE WS-J TO GRP-MEMBER-IX(WS-GRP-COUNT, 2).                         
080600     MOVE WS-GRP-COUNT TO WS-CUR-GRP-IX.                                  
080700     PERFORM 3700-CREATE-SUMMARY THRU 3700-EXIT.                          
080800     PERFORM 3500-RECALC-GROUP-MEANS THRU 3500-EXIT.                      
080900     PERFORM 3600-CROSS-PRODUCT-CHECK THRU 3600-EXIT.                     
081000 3330-EXIT.                                                               
081100     EXIT.                                                                
081200                                                                          
081300*    BUILD THE "MEAN (AVERAGE)" SUMMARY ROW BY CLONING THE                
081400*    GROUP'S FIRST MEMBER, THEN OVERWRITING THE DIFFERING                 
081500*    ATTRIBUTE WITH THE LITERAL TEXT.  THE LITERAL IS TRUNCATED           
081600*    TO FIT PRODUCT-ID (8 BYTES) AND REF-PERIOD (10 BYTES) --             
081700*    THAT TRUNCATION IS INTENTIONAL AND MATCHES THE SHOP'S OLD            
081800*    HAND-TYPED REPORT FORMAT (TKT BLS-0441).                             
081900 3700-CREATE-SUMMARY.                                                     
082000     MOVE GRP-MEMBER-IX(WS-CUR-GRP-IX, 1) TO WS-FIRST-MEMBER-IX.          
082100     ADD 1 TO WS-OBS-COUNT.                                               
082200     MOVE WS-OBS-COUNT TO WS-SUMMARY-OBS-IX.                              
082300     MOVE WS-OBS-ENTRY(WS-FIRST-MEMBER-IX)                                
082400         TO WS-OBS-ENTRY(WS-SUMMARY-OBS-IX).                              
082500     MOVE 'Y' TO OBS-SUMMARY-FLAG(WS-SUMMARY-OBS-IX).                     
082600*    ONLY THE ATTRIBUTE THAT ACTUALLY DIFFERS WITHIN THE GROUP            
082700*    GETS OVERWRITTEN WITH THE LITERAL -- THE OTHER THREE STAY            
082800*    AS COPIED FROM THE FIRST MEMBER, SINCE THEY ARE THE SAME             
082900*    ACROSS EVERY MEMBER OF THE GROUP BY DEFINITION.                      
083000     EVALUATE GRP-KEY-CODE(WS-CUR-GRP-IX)                                 
083100         WHEN 1                                                           
083200             MOVE 'Mean (Av' TO OBS-PRODUCT-ID(WS-SUMMARY-OBS-IX)         
083300         WHEN 2                                                           
083400             MOVE 'Mean (Average)'                                        
083500                 TO OBS-GEOGRAPHY(WS-SUMMARY-OBS-IX)                      
083600         WHEN 3                                                           
083700             MOVE 'Mean (Average)'                                        
083800                 TO OBS-CHARACTER(WS-SUMMARY-OBS-IX)                      
083900         WHEN 4                                                           
084000             MOVE 'Mean (Aver'                                            
084100                 TO OBS-REF-PERIOD(WS-SUMMARY-OBS-IX)                     
084200     END-EVALUATE.                                                        
084300     ADD 1 TO GRP-MEMBER-CT(WS-CUR-GRP-IX).                               
084400     MOVE WS-SUMMARY-OBS-IX TO                                            
084500         GRP-MEMBER-IX(WS-CUR-GRP-IX,                                     
084600                       GRP-MEMBER-CT(WS-CUR-GRP-IX)).                     
084700     MOVE WS-SUMMARY-OBS-IX TO GRP-SUMMARY-IX(WS-CUR-GRP-IX).             
084800 3700-EXIT.                                                               
084900     EXIT.                                                                
085000                                                                          
085100*    DUPLICATE-FREE MEMBERSHIP TEST -- SETS WS-CONTAINS-SW.               
085200*    CALLED FROM FOUR DIFFERENT PLACES (3311, 3321, 3400) WITH            
085300*    WS-CHECK-GRP-IX/WS-CHECK-OBS-IX SET BY THE CALLER BEFORE             
085400*    EACH CALL -- THE ONE SHARED ROUTINE KEEPS THE LINEAR SCAN            
085500*    LOGIC IN ONE PLACE RATHER THAN REPEATED FOUR TIMES.                  
085600 3900-GROUP-CONTAINS-OBS.                                                 
085700     MOVE 'N' TO WS-CONTAINS-SW.                                          
085800     PERFORM 3910-TEST-ONE-SLOT THRU 3910-EXIT                            
085900         VARYING WS-M FROM 1 BY 1                                         
086000         UNTIL WS-M > GRP-MEMBER-CT(WS-CHECK-GRP-IX)                      
086100            OR OBS-IS-MEMBER.                                             
086200 3900-EXIT.                                                               
086300     EXIT.                                                                
086400                                                                          
086500*    ONE SLOT OF THE GROUP'S MEMBER LIST COMPARED TO THE TARGET           
086600*    SUBSCRIPT -- THE CALLING PERFORM IN 3900 STOPS AS SOON AS            
086700*    WS-CONTAINS-SW FLIPS TO 'Y'.                                         
086800 3910-TEST-ONE-SLOT.                                                      
086900     IF GRP-MEMBER-IX(WS-CHECK-GRP-IX, WS-M) = WS-CHECK-OBS-IX            
087000         MOVE 'Y' TO WS-CONTAINS-SW                                       
087100     END-IF.                                                              
087200 3910-EXIT.                                                               
087300     EXIT.                                                                
087400                                                                          
087500*    U5 STEP 2 -- DISCOVER SECTION (PRODUCT-ID) KEYS IN                   
087600*    FIRST-ENCOUNTER ORDER, GLOBAL SECTION ALWAYS FIRST.                  
087700 4000-BUILD-SECTION-TABLE.                                                
087800*    SLOT 1 IS ALWAYS THE GLOBAL "ALL-DATA" SECTION, WHETHER OR           
087900*    NOT ANY GROUPS WERE EVER FORMED -- THE REPORT ALWAYS SHOWS           
088000*    THE RAW DATA FIRST.                                                  
088100*    WS-SECTION-COUNT IS ZERO ON ENTRY -- 1000-INIT ZEROED IT             
088200*    ALONG WITH THE REST OF WORK-AREA, SO 'ALL-DATA' ALWAYS               
088300*    LANDS IN SLOT 1 BEFORE ANY PRODUCT-ID SECTION IS ADDED.              
088400     ADD 1 TO WS-SECTION-COUNT.                                           
088500     MOVE 'ALL-DATA' TO WS-SECTION-ENTRY(WS-SECTION-COUNT).               
088600*    ONE PASS PER GROUP -- IF TWO GROUPS SHARE THE SAME                   
088700*    PRODUCT-ID, 4100 BELOW SKIPS THE SECOND ONE RATHER THAN              
088800*    DOUBLE-ENTERING THE SECTION HEADING.                                 
088900     PERFORM 4100-ADD-GROUP-SECTION THRU 4100-EXIT                        
089000         VARYING WS-G FROM 1 BY 1                                         
089100         UNTIL WS-G > WS-GRP-COUNT.                                       
089200 4000-EXIT.                                                               
089300     EXIT.                                                                
089400                                                                          
089500*    ADD THIS GROUP'S PRODUCT-ID SECTION KEY TO THE TABLE UNLESS          
089600*    IT IS ALREADY THERE -- GRP-SECTION-ID WAS STAMPED ONTO THE           
089700*    GROUP BACK IN 3330-CREATE-GROUP.                                     
089800 4100-ADD-GROUP-SECTION.                                                  
089900     MOVE 'N' TO WS-SECTION-FOUND-SW.                                     
090000     PERFORM 4110-TEST-SECTION-SLOT THRU 4110-EXIT                        
090100         VARYING WS-SEC FROM 1 BY 1                                       
090200         UNTIL WS-SEC > WS-SECTION-COUNT                                  
090300            OR SECTION-ALREADY-SEEN.                                      
090400*        SECTION-ALREADY-SEEN IS THE 88-LEVEL ON                          
090500*        WS-SECTION-FOUND-SW TESTED BY THE PERFORM ABOVE AND              
090600*        AGAIN HERE -- NOT RESET UNTIL THE TOP OF THIS PARAGRAPH.         
090700     IF NOT SECTION-ALREADY-SEEN                                          
090800         ADD 1 TO WS-SECTION-COUNT                                        
090900         MOVE GRP-SECTION-ID(WS-G)                                        
091000             TO WS-SECTION-ENTRY(WS-SECTION-COUNT)                        
091100     END-IF.                                                              
091200 4100-EXIT.                                                               
091300     EXIT.                                                                
091400                                                                          
091500*    ONE SLOT OF THE SECTION TABLE COMPARED TO THE GROUP'S KEY --         
091600*    CALLED REPEATEDLY BY THE VARYING PERFORM IN 4100 ABOVE UNTIL         
091700*    A MATCH IS FOUND OR THE TABLE IS EXHAUSTED.                          
091800 4110-TEST-SECTION-SLOT.                                                  
091900     IF WS-SECTION-ENTRY(WS-SEC) = GRP-SECTION-ID(WS-G)                   
092000         MOVE 'Y' TO WS-SECTION-FOUND-SW                                  
092100     END-IF.                                                              
092200 4110-EXIT.                                                               
092300     EXIT.                                                                
092400                                                                          
092500*    U5 -- WRITE ONE REPORT SECTION PER DISCOVERED KEY, CONTROL           
092600*    BREAK ON SECTION WITH SUB-TOTALS AND A FINAL GRAND TOTAL.            
092700 5000-WRITE-REPORT.                                                       
092800*    ZEROED ONCE HERE, NOT INSIDE 5100, SINCE THESE THREE MUST            
092900*    ACCUMULATE ACROSS EVERY SECTION FOR THE GRANDTOTAL LINE.             
093000     MOVE ZERO TO WS-GT-GROUP-CT WS-GT-RAW-CT WS-GT-SUM-CT.               
093100     PERFORM 5100-WRITE-SECTION THRU 5100-EXIT                            
093200         VARYING WS-SEC FROM 1 BY 1                                       
093300         UNTIL WS-SEC > WS-SECTION-COUNT.                                 
093400     MOVE WS-GT-GROUP-CT TO GT-GROUP-CT.                                  
093500     MOVE WS-GT-RAW-CT   TO GT-RAW-CT.                                    
093600     MOVE WS-GT-SUM-CT   TO GT-SUM-CT.                                    
093700     WRITE PRTLINE FROM GRANDTOTAL-LINE.                                  
093800 5000-EXIT.                                                               
093900     EXIT.                                                                
094000                                                                          
094100*    GLOBAL SECTION ('ALL-DATA') LISTS EVERY RAW POINT WITH NO            
094200*    GROUPING; EVERY OTHER SECTION WALKS THE GROUP TABLE FOR              
094300*    GROUPS WHOSE GRP-SECTION-ID MATCHES THIS SECTION'S KEY.              
094400*    5300-WRITE-ONE-GROUP IS PERFORMED ONCE PER GROUP IN THE              
094500*    WHOLE TABLE, NOT JUST ONCE PER MATCHING GROUP -- THE                 
094600*    MISMATCH TEST INSIDE 5300 ITSELF SKIPS THE ONES THAT DO NOT          
094700*    BELONG TO THIS SECTION, SINCE COBOL HAS NO CONVENIENT WAY            
094800*    TO VARY A SUBSCRIPT OVER A FILTERED SUBSET OF A TABLE.               
094900 5100-WRITE-SECTION.                                                      
095000*    RESET THE PER-SECTION COUNTERS EVERY PASS -- THIS IS THE             
095100*    CONTROL-BREAK BOUNDARY.                                              
095200     MOVE ZERO TO WS-SEC-GROUP-CT WS-SEC-RAW-CT WS-SEC-SUM-CT.            
095300     MOVE WS-SECTION-ENTRY(WS-SEC) TO WS-CUR-SECTION-ID.                  
095400     PERFORM 5110-SECTION-HEADING THRU 5110-EXIT.                         
095500     IF WS-CUR-SECTION-ID = 'ALL-DATA'                                    
095600         PERFORM 5200-WRITE-GLOBAL-GROUP THRU 5200-EXIT                   
095700     ELSE                                                                 
095800         PERFORM 5300-WRITE-ONE-GROUP THRU 5300-EXIT                      
095900             VARYING WS-G FROM 1 BY 1                                     
096000             UNTIL WS-G > WS-GRP-COUNT                                    
096100     END-IF.                                                              
096200     PERFORM 5400-SECTION-TOTALS THRU 5400-EXIT.                          
096300 5100-EXIT.                                                               
096400     EXIT.                                                                
096500                                                                          
096600*    THE GLOBAL SECTION PRINTS PLAIN; EVERY OTHER SECTION PRINTS          
096700*    WITH A "PRODUCT: " PREFIX AHEAD OF THE PRODUCT ID.                   
096800 5110-SECTION-HEADING.                                                    
096900     IF WS-CUR-SECTION-ID = 'ALL-DATA'                                    
097000         MOVE 'ALL-DATA' TO SH-SECTION-TEXT                               
097100     ELSE                                                                 
097200         STRING 'PRODUCT: ' WS-CUR-SECTION-ID                             
097300             DELIMITED BY SIZE INTO SH-SECTION-TEXT                       
097400     END-IF.                                                              
097500     WRITE PRTLINE FROM SECTION-HEADING-LINE.                             
097600     WRITE PRTLINE FROM COLUMN-HEADING-LINE.                              
097700 5110-EXIT.                                                               
097800     EXIT.                                                                
097900                                                                          
098000*    THE GLOBAL SECTION LISTS EVERY RAW OBSERVATION -- NO                 
098100*    DIFFERING KEY, NO SUMMARY ROW (U5 STEP 1).                           
098200 5200-WRITE-GLOBAL-GROUP.                                                 
098300     PERFORM 5210-GLOBAL-DETAIL THRU 5210-EXIT                            
098400         VARYING WS-I FROM 1 BY 1                                         
098500         UNTIL WS-I > WS-RAW-COUNT.                                       
098600*        NOT A "GROUP" IN THE U3 SENSE -- COUNTED AS ONE SO THE           
098700*        SECTION-TOTAL LINE'S GROUPS FIGURE NEVER PRINTS ZERO             
098800*        FOR THE ALL-DATA SECTION.                                        
098900     ADD 1 TO WS-SEC-GROUP-CT.                                            
099000 5200-EXIT.                                                               
099100     EXIT.                                                                
099200                                                                          
099300*    ONE DETAIL LINE PER RAW OBSERVATION, IN LOAD ORDER.                  
099400 5210-GLOBAL-DETAIL.                                                      
099500     MOVE WS-I TO WS-MEMBER-OBS-IX.                                       
099600     PERFORM 5500-FORMAT-DETAIL THRU 5500-EXIT.                           
099700     WRITE PRTLINE FROM DETAIL-LINE.                                      
099800     ADD 1 TO WS-SEC-RAW-CT.                                              
099900 5210-EXIT.                                                               
100000     EXIT.                                                                
100100                                                                          
100200*    A GROUP PRINTS ONLY UNDER ITS OWN SECTION -- THE BLANK LINE          
100300*    AFTER EACH GROUP SEPARATES IT FROM THE NEXT ON THE REPORT.           
100400*    CALLED ONCE PER GROUP FOR EVERY SECTION (THE VARYING PERFORM         
100500*    IS IN 5100 ABOVE) -- GROUPS BELONGING TO OTHER SECTIONS FALL         
100600*    THROUGH THE IF WITHOUT PRINTING ANYTHING.                            
100700 5300-WRITE-ONE-GROUP.                                                    
100800     IF GRP-SECTION-ID(WS-G) = WS-CUR-SECTION-ID                          
100900         PERFORM 5310-GROUP-DETAIL THRU 5310-EXIT                         
101000             VARYING WS-M FROM 1 BY 1                                     
101100             UNTIL WS-M > GRP-MEMBER-CT(WS-G)                             
101200         WRITE PRTLINE FROM BLANK-LINE                                    
101300         ADD 1 TO WS-SEC-GROUP-CT                                         
101400     END-IF.                                                              
101500 5300-EXIT.                                                               
101600     EXIT.                                                                
101700                                                                          
101800*    ONE DETAIL LINE PER GROUP MEMBER, INCLUDING THE SUMMARY ROW          
101900*    ITSELF -- THE RAW-VS-SUMMARY TALLY BELOW FEEDS 5400'S                
102000*    SECTION-TOTAL LINE.                                                  
102100 5310-GROUP-DETAIL.                                                       
102200     MOVE GRP-MEMBER-IX(WS-G, WS-M) TO WS-MEMBER-OBS-IX.                  
102300     PERFORM 5500-FORMAT-DETAIL THRU 5500-EXIT.                           
102400     WRITE PRTLINE FROM DETAIL-LINE.                                      
102500     IF OBS-SUMMARY-FLAG(WS-MEMBER-OBS-IX) = 'Y'                          
102600         ADD 1 TO WS-SEC-SUM-CT                                           
102700     ELSE                                                                 
102800         ADD 1 TO WS-SEC-RAW-CT                                           
102900     END-IF.                                                              
103000 5310-EXIT.                                                               
103100     EXIT.                                                                
103200                                                                          
103300*    SECTION CONTROL BREAK -- ROLLS THIS SECTION'S COUNTS INTO            
103400*    THE RUN-WIDE WS-GT-xxx ACCUMULATORS FOR THE GRANDTOTAL LINE          
103500*    5000-WRITE-REPORT WRITES AFTER THE LAST SECTION.                     
103600 5400-SECTION-TOTALS.                                                     
103700     MOVE WS-SEC-GROUP-CT TO ST-GROUP-CT.                                 
103800     MOVE WS-SEC-RAW-CT   TO ST-RAW-CT.                                   
103900     MOVE WS-SEC-SUM-CT   TO ST-SUM-CT.                                   
104000*        BLANK LINE BEFORE AND AFTER THE TOTALS LINE SETS IT OFF          
104100*        FROM THE LAST DETAIL LINE ABOVE AND THE NEXT SECTION'S           
104200*        HEADING BELOW.                                                   
104300     WRITE PRTLINE FROM BLANK-LINE.                                       
104400     WRITE PRTLINE FROM SECTION-TOTAL-LINE.                               
104500     WRITE PRTLINE FROM BLANK-LINE.                                       
104600*        ROLL THIS SECTION'S THREE COUNTS INTO THE RUN-WIDE               
104700*        ACCUMULATORS BEFORE THEY ARE ZEROED AGAIN AT THE TOP OF          
104800*        THE NEXT SECTION.                                                
104900     ADD WS-SEC-GROUP-CT TO WS-GT-GROUP-CT.                               
105000     ADD WS-SEC-RAW-CT   TO WS-GT-RAW-CT.                                 
105100     ADD WS-SEC-SUM-CT   TO WS-GT-SUM-CT.                                 
105200 5400-EXIT.                                                               
105300     EXIT.                                                                
105400                                                                          
105500*    SHARED BY 5210-GLOBAL-DETAIL AND 5310-GROUP-DETAIL -- ONE            
105600*    FORMATTING ROUTINE FOR BOTH SINCE THE LAYOUT IS IDENTICAL.           
105700 5500-FORMAT-DETAIL.                                                      
105800     MOVE OBS-VECTOR-ID(WS-MEMBER-OBS-IX)  TO DL-VECTOR-ID.               
105900     MOVE OBS-PRODUCT-ID(WS-MEMBER-OBS-IX) TO DL-PRODUCT-ID.              
106000     MOVE OBS-GEOGRAPHY(WS-MEMBER-OBS-IX)  TO DL-GEOGRAPHY.               
106100     MOVE OBS-CHARACTER(WS-MEMBER-OBS-IX)  TO DL-CHARACTER.               
106200     MOVE OBS-REF-PERIOD(WS-MEMBER-OBS-IX) TO DL-PERIOD-TEXT.             
106300     MOVE OBS-DATA-VALUE(WS-MEMBER-OBS-IX) TO DL-DATA-VALUE.              
106400     MOVE OBS-SCALED-VALUE(WS-MEMBER-OBS-IX)                              
106500         TO DL-SCALED-VALUE.                                              
106600 5500-EXIT.                                                               
106700     EXIT.                                                                
106800                                                                          
106900*    READ-AHEAD FETCH -- PRIMED ONCE IN 1000-INIT, THEN CALLED            
107000*    AGAIN AT THE BOTTOM OF 2000-LOAD-OBSERVATIONS SO THE TEST-           
107100*    BEFORE LOOP IN 0000-STVBANLZ SEES THE NEXT RECORD'S STATUS           
107200*    BEFORE DECIDING WHETHER TO LOOP AGAIN.                               
107300 9000-READ-WORK.                                                          
107400     READ OBS-SCALED-WORK                                                 
107500         AT END                                                           
107600             MOVE 'NO' TO MORE-OBS-RECS                                   
107700         NOT AT END                                                       
107800             CONTINUE                                                     
107900     END-READ.                                                            
108000                                                                          
108100*    END-OF-RUN OPERATOR LOG -- SAME THREE-COUNT STYLE AS                 
108200*    STVBEXTR'S CLOSING DISPLAY, FOR A QUICK EYEBALL CHECK THAT           
108300*    THE RUN PROCESSED A REASONABLE VOLUME.  IF GROUPS FORMED IS          
108400*    ZERO ON A RUN THAT SHOULD HAVE FOUND MATCHES, CHECK THE              
108500*    EXTRACT STEP BEFORE ASSUMING THIS PROGRAM IS AT FAULT --             
108600*    AN EMPTY OR SINGLE-ROW EXTRACT PRODUCES EXACTLY THIS RESULT.         
108700 9900-CLOSING.                                                            
108800     DISPLAY 'STVBANLZ -- RAW OBSERVATIONS   : ' WS-RAW-COUNT.            
108900     DISPLAY 'STVBANLZ -- GROUPS FORMED      : ' WS-GRP-COUNT.            
109000     DISPLAY 'STVBANLZ -- REPORT SECTIONS    : ' WS-SECTION-COUNT.        
109100     CLOSE OBS-SCALED-WORK                                                
109200           SUMMARY-REPORT.                                                
109300                                                                          
109400 END PROGRAM STVBANLZ.                                                    
