000100 IDENTIFICATION DIVISION.                                                 
000200*    THIRD JOB STEP IN THE STATISTICS IMPORT AND SUMMARIZATION            
000300*    STREAM -- NOT PART OF THE MAIN EXTRACT/ANALYZE CHAIN.  THREE         
000400*    INDEPENDENT UTILITY DEMOS WERE BUNDLED INTO ONE SMALL PROGRAM        
000500*    BECAUSE NONE OF THE THREE WAS WORTH ITS OWN JOB STEP (U6, U7,        
000600*    U8) -- EACH WRITES ITS OWN SECTION OF THE UTILITY REPORT AND         
000700*    NONE OF THE THREE SHARES WORKING STORAGE WITH THE OTHERS.            
000800 PROGRAM-ID.            STVUTILS.                                         
000900 AUTHOR.                M T OKONKWO.                                      
001000 INSTALLATION.          STATE BUREAU OF LABOR STATISTICS.                 
001100 DATE-WRITTEN.          05/20/88.                                         
001200 DATE-COMPILED.         05/26/88.                                         
001300 SECURITY.              UNCLASSIFIED - INTERNAL USE ONLY.                 
001400                                                                          
001500*****************************************************************         
001600*  CHANGE LOG                                                  *          
001700*  ----------------------------------------------------------  *          
001800*  05/20/88  MTO  ORIGINAL CODING -- THREE SMALL DESK-CALC      *         
001900*            REPLACEMENTS BUNDLED INTO ONE UTILITY RUN: A       *         
002000*            TABLE MAXIMUM, THE YEAR-ELIGIBILITY SCREEN USED    *         
002100*            BY THE GRANTS DESK, AND THE NUMBER-HOLDER          *         
002200*            COMPARISON DEMO FROM THE TRAINING PACKET.  REQ     *         
002300*            TKT BLS-0442.                                      *         
002400*  02/11/91  RJD  YEAR FILTER NOW RUNS TWICE IN ONE PASS OF     *         
002500*            THE INPUT (10-YEAR AND 15-YEAR WINDOWS) INSTEAD    *         
002600*            OF TWO SEPARATE JCL STEPS.  TKT BLS-0588.          *         
002700*  02/08/94  MTO  WIDENED MAX-TABLE ENTRIES PER DP STANDARDS    *         
002800*            MEMO 94-03.                                        *         
002900*  01/06/99  SAF  Y2K REMEDIATION -- CURRENT-YEAR LITERAL AND   *         
003000*            APPROVED-YEAR TABLE NOW CARRY 4-DIGIT YEARS.       *         
003100*            TKT BLS-0910.                                      *         
003200*  07/14/02  DLP  NUMBER-HOLDER TABLE CHANGED FROM A RANDOM     *         
003300*            DRAW (UNREPEATABLE FOR AUDIT) TO A FIXED TABLE     *         
003400*            OF ASSIGNED NUMBERS.  TKT BLS-1041.                *         
003500*  05/11/04  DLP  APPROVED-YEAR TABLE MOVED OFF THE OLD GRANTS  *         
003600*            DESK CARD DECK AND INTO THIS SOURCE.  TKT BLS-1123.*         
003700*  09/03/13  DLP  ADDED MORE ENTRIES TO THE APPROVED-YEAR TABLE *         
003800*            PER THE GRANTS DESK'S UPDATED LIST -- NO LOGIC     *         
003900*            CHANGE.  TKT BLS-1344.                             *         
004000*  02/20/15  DLP  ADDED COMMENTS THROUGHOUT AT THE REQUEST OF   *         
004100*            THE NEW ANALYST STAFF -- NO LOGIC CHANGED.         *         
004200*            TKT BLS-1402.                                      *         
004300*  06/09/17  DLP  CONFIRMED WITH THE GRANTS DESK THAT THE U7    *         
004400*            EVEN-YEAR RULE IS STILL CORRECT AS WRITTEN --      *         
004500*            A NEW ANALYST QUESTIONED IT DURING A REVIEW.  NO   *         
004600*            CODE CHANGE.  TKT BLS-1415.                        *         
004700*  03/02/18  DLP  BROUGHT THIS PROGRAM IN LINE WITH THE SHOP'S  *         
004800*            REVISED CODING STANDARDS GUIDE -- SEVERAL OF THE   *         
004900*            STANDALONE WORK-AREA SCALARS ARE NOW CARRIED AS    *         
005000*            77-LEVEL ITEMS INSTEAD OF TOP-LEVEL 01S, AND       *         
005100*            7100-TEST-ONE-YEAR WAS RECAST AS A VALIDATION      *         
005200*            CASCADE WITH EARLY GO TO EXITS, THE SAME SHAPE     *         
005300*            USED IN THE SHOP'S OTHER VALIDATION PARAGRAPHS.    *         
005400*            NO CHANGE TO WHICH YEARS PASS THE SCREEN.  TKT     *         
005500*            BLS-1442.                                          *         
005600*****************************************************************         
005700                                                                          
005800*    NO DATABASE CALLS -- A SMALL FLAT-FILE YEAR LIST IN, ONE             
005900*    PRINT REPORT OUT.  ALL THREE UTILITY SECTIONS BELOW SHARE            
006000*    THIS SAME ENVIRONMENT DIVISION.                                      
006100                                                                          
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM.                                                  
006600                                                                          
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900*    INPUT -- ONE FOUR-DIGIT YEAR PER RECORD, SUPPLIED BY THE             
007000*    GRANTS DESK FOR THE U7 ELIGIBILITY SCREEN.  NOT RELATED TO           
007100*    THE VECTOR-REQUEST OR OBSERVATION-MASTER FILES STVBEXTR AND          
007200*    STVBANLZ READ.                                                       
007300     SELECT YEAR-INPUT                                                    
007400            ASSIGN TO YEARIN                                              
007500            ORGANIZATION IS LINE SEQUENTIAL                               
007600            FILE STATUS IS FS-YEAR-INPUT.                                 
007700                                                                          
007800*    OUTPUT -- ONE FLAT REPORT CARRYING ALL THREE UTILITY                 
007900*    SECTIONS (U6, U7, U8) IN THE ORDER THE MAINLINE RUNS THEM.           
008000     SELECT UTIL-REPORT                                                   
008100            ASSIGN TO UTILRPT                                             
008200            ORGANIZATION IS LINE SEQUENTIAL                               
008300            FILE STATUS IS FS-UTIL-REPORT.                                
008400                                                                          
008500 DATA DIVISION.                                                           
008600 FILE SECTION.                                                            
008700                                                                          
008800*    FOUR BYTES ONLY -- THIS FILE CARRIES NOTHING BUT THE YEAR            
008900*    ITSELF, NO DELIMITERS OR OTHER FIELDS.                               
009000 FD  YEAR-INPUT                                                           
009100     LABEL RECORD IS STANDARD                                             
009200     RECORD CONTAINS 4 CHARACTERS                                         
009300     DATA RECORD IS YEAR-REC.                                             
009400                                                                          
009500 01  YEAR-REC.                                                            
009600     05  YR-YEAR                  PIC 9(4).                               
009700                                                                          
009800*    80-COLUMN PRINT LINE -- NARROWER THAN STVBANLZ'S SUMMARY             
009900*    REPORT SINCE NONE OF THE THREE UTILITY SECTIONS NEEDS WIDE           
010000*    COLUMNS.                                                             
010100 FD  UTIL-REPORT                                                          
010200     LABEL RECORD IS OMITTED                                              
010300     RECORD CONTAINS 80 CHARACTERS                                        
010400     DATA RECORD IS PRTLINE.                                              
010500                                                                          
010600 01  PRTLINE                      PIC X(80).                              
010700                                                                          
010800 WORKING-STORAGE SECTION.                                                 
010900*    77-LEVEL SUBSCRIPTS AND COUNTERS FIRST, PER THE SHOP'S               
011000*    REVISED CODING STANDARDS GUIDE (TKT BLS-1442) -- EACH IS AN          
011100*    INDEPENDENT ELEMENTARY ITEM, NOT A GROUP MEMBER, SO NONE OF          
011200*    THEM BELONGS UNDER WORK-AREA BELOW.                                  
011300*    WS-K IS THE GENERAL-PURPOSE TABLE SUBSCRIPT USED BY ALL              
011400*    THREE SECTIONS (U6'S MAXIMUM SCAN, U7'S APPROVED-YEAR                
011500*    SCAN, U8'S NUMBER-HOLDER SCAN) -- NONE OF THE THREE IS               
011600*    EVER LIVE AT THE SAME TIME AS ANOTHER, SO ONE SUBSCRIPT              
011700*    SUFFICES.  WS-P IS THE SEPARATE SUBSCRIPT INTO                       
011800*    WS-YEAR-TABLE SINCE IT IS LIVE AT THE SAME TIME AS                   
011900*    WS-K DURING 7200-CHECK-ON-LIST.                                      
012000 77  WS-K                      PIC 9(4)  COMP VALUE ZERO.                 
012100 77  WS-P                      PIC 9(4)  COMP VALUE ZERO.                 
012200*    1 = FIRST (10-YEAR) FILTER RUN, 2 = SECOND (15-YEAR)                 
012300*    RUN -- SEE WS-RANGE-TAB BELOW.                                       
012400 77  WS-RUN-IX                 PIC 9(1)  COMP VALUE ZERO.                 
012500*    RUNNING MAXIMUM FOR U6 -- STARTS AT ZERO IN                          
012600*    6000-LIST-MAXIMUM SINCE EVERY TABLE ENTRY IS POSITIVE.               
012700 77  WS-MAX-VALUE              PIC 9(5)  COMP VALUE ZERO.                 
012800                                                                          
012900*    ONE SMALL WORK-AREA SHARED BY ALL THREE SECTIONS -- THIS             
013000*    PROGRAM NEVER GREW BIG ENOUGH TO NEED SEPARATE AREAS.                
013100 01  WORK-AREA.                                                           
013200     05  FS-YEAR-INPUT             PIC X(2)  VALUE SPACES.                
013300     05  FS-UTIL-REPORT            PIC X(2)  VALUE SPACES.                
013400*        DRIVES THE LOAD LOOP IN 0000-STVUTILS.                           
013500     05  MORE-YEAR-RECS            PIC XXX   VALUE 'YES'.                 
013600*        HOW MANY YEARS 2000-LOAD-YEARS HAS PUT INTO                      
013700*        WS-YEAR-TABLE -- ALSO THE UPPER LIMIT ON THE SCAN IN             
013800*        7100-TEST-ONE-YEAR'S VARYING PERFORM.                            
013900     05  WS-YEAR-COUNT             PIC 9(4)  COMP VALUE ZERO.             
014000*        THE CURRENT RUN'S WINDOW WIDTH, COPIED OUT OF                    
014100*        WS-RANGE-TAB AT THE TOP OF 7010-ONE-FILTER-RUN.                  
014200     05  WS-RANGE                  PIC 9(2)  COMP VALUE ZERO.             
014300*        SIGNED EVEN THOUGH IT SHOULD NEVER GO NEGATIVE IN                
014400*        PRACTICE -- THE SHOP'S STANDARD FOR A COMPUTE RESULT             
014500*        THAT SUBTRACTS ONE FIELD FROM ANOTHER.                           
014600     05  WS-THRESHOLD-YEAR         PIC S9(5) COMP VALUE ZERO.             
014700*        RESET TO ZERO AT THE START OF EACH FILTER RUN IN 7010 --         
014800*        NOT A RUN-WIDE TOTAL.                                            
014900     05  WS-ACCEPT-CT              PIC 9(4)  COMP VALUE ZERO.             
015000     05  WS-ONLIST-SW              PIC X     VALUE 'N'.                   
015100         88  YEAR-IS-ON-LIST              VALUE 'Y'.                      
015200*        REMAINDER FROM THE EVEN-YEAR TEST IN 7100 -- ZERO MEANS          
015300*        THE YEAR IS EVEN AND PASSES THAT LEG OF THE SCREEN.              
015400     05  WS-MOD-REMAINDER          PIC 9(1)  COMP VALUE ZERO.             
015500     05  WS-ABOVE-SW               PIC X     VALUE 'N'.                   
015600         88  NUMBER-IS-ABOVE               VALUE 'Y'.                     
015700                                                                          
015800*    HARD-CODED RUN YEAR -- THIS UTILITY PREDATES THE SHOP'S              
015900*    CENTRAL DATE SERVICE AND HAS NEVER BEEN WORTH WIRING TO IT;          
016000*    THE ANALYST UPDATES THIS LITERAL ONCE A YEAR BY HAND.                
016100 77  WS-CURRENT-YEAR               PIC 9(4)  VALUE 2025.          SAF0910 
016200                                                                          
016300*    RANGE TABLE FOR THE TWO YEAR-FILTER RUNS (TKT BLS-0588) --           
016400*    LITERAL-PLUS-REDEFINES, SAME IDIOM AS THE SCALE-FACTOR TABLE         
016500*    IN STVBEXTR AND THE KEY-NAME TABLE IN STVBANLZ.                      
016600 01  WS-RANGE-LITS.                                                       
016700     05  FILLER                    PIC 9(2)  VALUE 10.                    
016800     05  FILLER                    PIC 9(2)  VALUE 15.                    
016900                                                                          
017000 01  WS-RANGE-TAB REDEFINES WS-RANGE-LITS.                        RJD0588 
017100     05  WS-RANGE-ENTRY OCCURS 2 TIMES                                    
017200                                   PIC 9(2).                              
017300                                                                          
017400*    U6 -- TABLE MAXIMUM DEMO VALUES (TKT BLS-0442, WIDENED 94-03)        
017500*    THESE TEN NUMBERS ARE NOT READ FROM ANY FILE -- THEY ARE THE         
017600*    SAME FIXED SAMPLE SET THE ORIGINAL DESK-CALC EXERCISE USED,          
017700*    KEPT AS LITERALS SO THE U6 SECTION OF THE REPORT NEVER               
017800*    CHANGES RUN TO RUN.                                                  
017900 01  WS-MAXVAL-LITS.                                                      
018000     05  FILLER                    PIC 9(5)  VALUE 00042.                 
018100     05  FILLER                    PIC 9(5)  VALUE 00017.                 
018200     05  FILLER                    PIC 9(5)  VALUE 00958.                 
018300     05  FILLER                    PIC 9(5)  VALUE 00301.                 
018400     05  FILLER                    PIC 9(5)  VALUE 00958.                 
018500     05  FILLER                    PIC 9(5)  VALUE 00006.                 
018600     05  FILLER                    PIC 9(5)  VALUE 01204.                 
018700     05  FILLER                    PIC 9(5)  VALUE 00075.                 
018800     05  FILLER                    PIC 9(5)  VALUE 00890.                 
018900     05  FILLER                    PIC 9(5)  VALUE 00412.                 
019000                                                                          
019100*    THE TABLE VIEW -- 6100-TEST-ONE-VALUE SUBSCRIPTS THIS, NEVER         
019200*    THE BARE FILLER LIST ABOVE.                                          
019300 01  WS-MAXVAL-TAB REDEFINES WS-MAXVAL-LITS.                              
019400     05  WS-MAXVAL-ENTRY OCCURS 10 TIMES                                  
019500                                   PIC 9(5).                              
019600                                                                          
019700*    GRANTS-DESK APPROVED-YEAR TABLE (TKT BLS-1123) -- MOVED HERE         
019800*    FROM THE OLD CARD DECK SO THE GRANTS DESK NO LONGER HAS TO           
019900*    ASK DATA PROCESSING TO RUN A SEPARATE CARD-READ JOB STEP             
020000*    JUST TO REFRESH THIS LIST.  ADD A NEW ENTRY HERE AND BUMP            
020100*    THE OCCURS COUNT (AND WS-APPRYR-ENTRY'S SCAN LIMIT IN                
020200*    7200-CHECK-ON-LIST) WHEN THE GRANTS DESK APPROVES A NEW YEAR.        
020300 01  WS-APPRYR-LITS.                                                      
020400     05  FILLER                    PIC 9(4)  VALUE 2003.                  
020500     05  FILLER                    PIC 9(4)  VALUE 2006.                  
020600     05  FILLER                    PIC 9(4)  VALUE 2010.                  
020700     05  FILLER                    PIC 9(4)  VALUE 2012.                  
020800     05  FILLER                    PIC 9(4)  VALUE 2014.                  
020900     05  FILLER                    PIC 9(4)  VALUE 2015.                  
021000     05  FILLER                    PIC 9(4)  VALUE 2016.                  
021100     05  FILLER                    PIC 9(4)  VALUE 2017.                  
021200     05  FILLER                    PIC 9(4)  VALUE 2020.                  
021300     05  FILLER                    PIC 9(4)  VALUE 2021.                  
021400     05  FILLER                    PIC 9(4)  VALUE 2024.                  
021500                                                                          
021600 01  WS-APPRYR-TAB REDEFINES WS-APPRYR-LITS.                      DLP1123 
021700     05  WS-APPRYR-ENTRY OCCURS 11 TIMES                                  
021800                                   PIC 9(4).                              
021900                                                                          
022000*    HOLDS EVERY YEAR FROM YEAR-INPUT, LOADED ONCE BY                     
022100*    2000-LOAD-YEARS SO BOTH FILTER RUNS (10-YEAR AND 15-YEAR             
022200*    WINDOWS) CAN SCAN THE SAME IN-MEMORY COPY WITHOUT RE-READING         
022300*    THE FILE (TKT BLS-0588).  200 ENTRIES HAS ALWAYS BEEN MORE           
022400*    THAN THE GRANTS DESK HAS EVER SUBMITTED IN ONE RUN.                  
022500 01  WS-YEAR-TABLE.                                                       
022600     05  WS-YEAR-ENTRY OCCURS 200 TIMES                                   
022700                                   PIC 9(4).                              
022800                                                                          
022900*    NUMBER-HOLDER TABLE -- FIXED ASSIGNMENT REPLACING THE OLD            
023000*    RANDOM DRAW SO RUNS ARE REPEATABLE FOR AUDIT (TKT BLS-1041).         
023100*    BEFORE BLS-1041 THIS TABLE WAS BUILT WITH A RANDOM-NUMBER            
023200*    CALL AT THE START OF EACH RUN, WHICH MEANT TWO RUNS ON THE           
023300*    SAME DAY COULD PRINT DIFFERENT U8 RESULTS -- AN AUDITOR              
023400*    FLAGGED THAT AS UNREPEATABLE, SO THE TABLE WAS FROZEN TO             
023500*    THESE TEN FIXED DIGITS INSTEAD.                                      
023600 01  WS-NUMHOLD-LITS.                                                     
023700     05  FILLER                    PIC 9(1)  VALUE 3.                     
023800     05  FILLER                    PIC 9(1)  VALUE 7.                     
023900     05  FILLER                    PIC 9(1)  VALUE 1.                     
024000     05  FILLER                    PIC 9(1)  VALUE 9.                     
024100     05  FILLER                    PIC 9(1)  VALUE 4.                     
024200     05  FILLER                    PIC 9(1)  VALUE 0.                     
024300     05  FILLER                    PIC 9(1)  VALUE 6.                     
024400     05  FILLER                    PIC 9(1)  VALUE 2.                     
024500     05  FILLER                    PIC 9(1)  VALUE 8.                     
024600     05  FILLER                    PIC 9(1)  VALUE 5.                     
024700                                                                          
024800*    TABLE VIEW -- 8100-ONE-ENTRY SUBSCRIPTS THIS, SAME PATTERN           
024900*    AS WS-MAXVAL-TAB ABOVE.                                              
025000 01  WS-NUMHOLD-TAB REDEFINES WS-NUMHOLD-LITS.                    DLP1041 
025100     05  WS-NUMHOLD-ENTRY OCCURS 10 TIMES                                 
025200                                   PIC 9(1).                              
025300                                                                          
025400*    U8'S FIXED COMPARISON VALUE -- EVERY ENTRY IN WS-NUMHOLD-TAB         
025500*    IS FLAGGED ABOVE OR NOT ABOVE THIS ONE NUMBER.                       
025600 77  WS-COMPARE-VALUE              PIC 9(1)       VALUE 5.                
025700                                                                          
025800*    U6 REPORT LINE -- ONE LINE, WRITTEN ONCE.                            
025900 01  MAXVAL-LINE.                                                         
026000     05  FILLER                    PIC X(26)                              
026100             VALUE 'TABLE MAXIMUM ........ : '.                           
026200     05  ML-MAX-VALUE              PIC ZZZZ9.                             
026300     05  FILLER                    PIC X(49) VALUE SPACES.                
026400                                                                          
026500*    U7 REPORT LINES -- ONE HEADING PER FILTER RUN, FOLLOWED BY           
026600*    ONE YEARACC-LINE PER ACCEPTED YEAR AND ONE YEARCT-LINE               
026700*    TOTALING THAT RUN.                                                   
026800 01  YEARHDR-LINE.                                                        
026900     05  FILLER                    PIC X(20)                              
027000                                   VALUE 'YEAR FILTER -- RANGE'.          
027100     05  FILLER                    PIC X(3) VALUE SPACES.                 
027200     05  YH-RANGE                  PIC Z9.                                
027300     05  FILLER                    PIC X(55) VALUE SPACES.                
027400                                                                          
027500 01  YEARACC-LINE.                                                        
027600     05  FILLER                    PIC X(17)                              
027700                                   VALUE '  ACCEPTED YEAR: '.             
027800     05  YA-YEAR                   PIC 9(4).                              
027900     05  FILLER                    PIC X(59) VALUE SPACES.                
028000                                                                          
028100 01  YEARCT-LINE.                                                         
028200     05  FILLER                    PIC X(26)                              
028300             VALUE '  YEARS ACCEPTED ...... : '.                          
028400     05  YC-COUNT                  PIC ZZZ9.                              
028500     05  FILLER                    PIC X(50) VALUE SPACES.                
028600                                                                          
028700*    U8 REPORT LINES -- ONE HEADING CARRYING THE COMPARISON               
028800*    VALUE, FOLLOWED BY ONE NUMENT-LINE PER TABLE ENTRY.                  
028900 01  NUMHDR-LINE.                                                         
029000     05  FILLER                    PIC X(33)                              
029100           VALUE 'NUMBER-HOLDER TABLE (COMPARE TO '.                      
029200     05  NH-COMPARE                PIC 9.                                 
029300     05  FILLER                    PIC X(1) VALUE ')'.                    
029400     05  FILLER                    PIC X(45) VALUE SPACES.                
029500                                                                          
029600 01  NUMENT-LINE.                                                         
029700*        POSITION IS ZERO-BASED (0-9), NOT THE ONE-BASED                  
029800*        WS-K SUBSCRIPT THAT DRIVES THE SCAN -- SEE THE COMPUTE           
029900*        IN 8100-ONE-ENTRY.                                               
030000     05  FILLER                    PIC X(11) VALUE '  POSITION '.         
030100     05  NE-POSITION               PIC Z9.                                
030200     05  FILLER                    PIC X(10) VALUE '  NUMBER  '.          
030300     05  NE-NUMBER                 PIC 9.                                 
030400     05  FILLER                    PIC X(6)  VALUE SPACES.                
030500     05  NE-ABOVE-TEXT             PIC X(12) VALUE SPACES.                
030600     05  FILLER                    PIC X(35) VALUE SPACES.                
030700                                                                          
030800*    MAINLINE -- LOAD THE YEAR TABLE ONCE, THEN RUN THE THREE             
030900*    UTILITY SECTIONS IN FIXED ORDER (U6, U7, U8).  NONE OF THE           
031000*    THREE DEPENDS ON ANOTHER'S OUTPUT; THE ORDER ONLY MATTERS            
031100*    FOR HOW THE PRINTED REPORT READS TOP TO BOTTOM.                      
031200 PROCEDURE DIVISION.                                                      
031300                                                                          
031400*    READ-AHEAD TEST-BEFORE LOOP -- SAME SHAPE AS THE LOAD LOOPS          
031500*    IN STVBEXTR AND STVBANLZ.  1000-INIT PRIMES THE FIRST READ           
031600*    BEFORE THIS PERFORM EVER TESTS MORE-YEAR-RECS.                       
031700 0000-STVUTILS.                                                           
031800     PERFORM 1000-INIT.                                                   
031900     PERFORM 2000-LOAD-YEARS                                              
032000         UNTIL MORE-YEAR-RECS = 'NO'.                                     
032100     PERFORM 6000-LIST-MAXIMUM THRU 6000-EXIT.                            
032200     PERFORM 7000-RUN-YEAR-FILTERS THRU 7000-EXIT.                        
032300     PERFORM 8000-NUMBER-HOLDER-DEMO THRU 8000-EXIT.                      
032400     PERFORM 9900-CLOSING.                                                
032500     STOP RUN.                                                            
032600                                                                          
032700*    OPENS BOTH FILES AND PRIMES THE READ-AHEAD -- U6 AND U8              
032800*    NEVER TOUCH YEAR-INPUT AT ALL, BUT IT IS OPENED HERE ANYWAY          
032900*    SINCE ALL THREE SECTIONS SHARE ONE JOB STEP.                         
033000 1000-INIT.                                                               
033100     OPEN INPUT YEAR-INPUT.                                               
033200     OPEN OUTPUT UTIL-REPORT.                                             
033300     DISPLAY 'STVUTILS -- UTILITY RUN STARTED'.                           
033400     PERFORM 9000-READ-YEAR.                                              
033500                                                                          
033600*    LOAD THE YEAR-INPUT FILE ONCE SO BOTH FILTER RUNS READ               
033700*    FROM THE SAME IN-MEMORY TABLE (TKT BLS-0588) -- BEFORE THIS          
033800*    CHANGE THE SAME FILE HAD TO BE READ TWICE, ONCE PER JCL STEP,        
033900*    WHICH DOUBLED THE I-O FOR NO REASON SINCE THE DATA NEVER             
034000*    CHANGED BETWEEN THE TWO PASSES.                                      
034100 2000-LOAD-YEARS.                                                         
034200     ADD 1 TO WS-YEAR-COUNT.                                              
034300     MOVE YR-YEAR TO WS-YEAR-ENTRY(WS-YEAR-COUNT).                        
034400     PERFORM 9000-READ-YEAR.                                              
034500                                                                          
034600*    U6 -- TABLE MAXIMUM, CANDIDATE STARTS AT ZERO, FIRST TIE WINS        
034700*    THE LITERAL 10 BELOW MUST TRACK WS-MAXVAL-LITS' OCCURS               
034800*    COUNT -- NO DEPENDING ON CLAUSE TIES THEM TOGETHER.                  
034900 6000-LIST-MAXIMUM.                                                       
035000     MOVE ZERO TO WS-MAX-VALUE.                                           
035100     PERFORM 6100-TEST-ONE-VALUE THRU 6100-EXIT                           
035200         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 10.                        
035300     MOVE WS-MAX-VALUE TO ML-MAX-VALUE.                                   
035400     WRITE PRTLINE FROM MAXVAL-LINE.                                      
035500 6000-EXIT.                                                               
035600     EXIT.                                                                
035700                                                                          
035800*    ONE TABLE ENTRY COMPARED TO THE RUNNING MAXIMUM -- A STRICT          
035900*    GREATER-THAN TEST, SO THE FIRST OCCURRENCE OF A TIED HIGH            
036000*    VALUE IS THE ONE THAT STICKS (WS-MAXVAL-LITS HAS TWO ENTRIES         
036100*    OF 00958; THE FIRST ONE WINS, THOUGH EITHER WOULD PRINT THE          
036200*    SAME NUMBER).                                                        
036300 6100-TEST-ONE-VALUE.                                                     
036400     IF WS-MAXVAL-ENTRY(WS-K) > WS-MAX-VALUE                              
036500         MOVE WS-MAXVAL-ENTRY(WS-K) TO WS-MAX-VALUE                       
036600     END-IF.                                                              
036700 6100-EXIT.                                                               
036800     EXIT.                                                                
036900                                                                          
037000*    U7 -- RUN THE ELIGIBILITY SCREEN ONCE FOR EACH RANGE IN              
037100*    WS-RANGE-TAB (10-YEAR WINDOW, THEN 15-YEAR WINDOW).  ONE             
037200*    JOB STEP NOW DOES WHAT USED TO BE TWO SEPARATE JCL STEPS             
037300*    BEFORE TKT BLS-0588.                                                 
037400 7000-RUN-YEAR-FILTERS.                                                   
037500     PERFORM 7010-ONE-FILTER-RUN THRU 7010-EXIT                           
037600         VARYING WS-RUN-IX FROM 1 BY 1 UNTIL WS-RUN-IX > 2.               
037700 7000-EXIT.                                                               
037800     EXIT.                                                                
037900                                                                          
038000*    ONE PASS OF THE WHOLE YEAR TABLE AT ONE RANGE -- THE                 
038100*    THRESHOLD IS RECOMPUTED FROM WS-CURRENT-YEAR EACH TIME SINCE         
038200*    THE TWO RUNS USE DIFFERENT WINDOWS (10 YEARS, THEN 15).              
038300 7010-ONE-FILTER-RUN.                                                     
038400     MOVE WS-RANGE-ENTRY(WS-RUN-IX) TO WS-RANGE.                          
038500     COMPUTE WS-THRESHOLD-YEAR = WS-CURRENT-YEAR - WS-RANGE.              
038600     MOVE ZERO TO WS-ACCEPT-CT.                                           
038700     MOVE WS-RANGE TO YH-RANGE.                                           
038800     WRITE PRTLINE FROM YEARHDR-LINE.                                     
038900     PERFORM 7100-TEST-ONE-YEAR THRU 7100-EXIT                            
039000         VARYING WS-P FROM 1 BY 1 UNTIL WS-P > WS-YEAR-COUNT.             
039100     MOVE WS-ACCEPT-CT TO YC-COUNT.                                       
039200     WRITE PRTLINE FROM YEARCT-LINE.                                      
039300 7010-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600*    ACCEPTANCE RULE -- STRICTLY AFTER THE THRESHOLD YEAR, EVEN,          
039700*    AND ON THE GRANTS-DESK APPROVED LIST (TKT BLS-0442).  ALL            
039800*    THREE TESTS MUST PASS IN ORDER -- THE DIVIDE'S QUOTIENT              
039900*    LANDS IN WS-K ONLY AS A THROWAWAY (THE REMAINDER IS THE              
040000*    ONLY PART THIS PARAGRAPH CARES ABOUT), SO WS-K IS SAFE TO            
040100*    REUSE HERE EVEN THOUGH 7200 BELOW ALSO USES IT AS A                  
040200*    SUBSCRIPT -- BY THE TIME 7200 RUNS, THE DIVIDE HAS ALREADY           
040300*    FINISHED WITH IT.  03/02/18 DLP -- RECAST AS A VALIDATION            
040400*    CASCADE, EACH FAILING TEST DROPPING OUT THROUGH GO TO                
040500*    7100-EXIT, IN PLACE OF THE OLD NESTED IFS.  TKT BLS-1442.            
040600 7100-TEST-ONE-YEAR.                                                      
040700     IF WS-YEAR-ENTRY(WS-P) NOT > WS-THRESHOLD-YEAR                       
040800         GO TO 7100-EXIT                                                  
040900     END-IF.                                                              
041000                                                                          
041100     DIVIDE WS-YEAR-ENTRY(WS-P) BY 2                                      
041200         GIVING WS-K REMAINDER WS-MOD-REMAINDER.                          
041300     IF WS-MOD-REMAINDER NOT = ZERO                                       
041400         GO TO 7100-EXIT                                                  
041500     END-IF.                                                              
041600                                                                          
041700     PERFORM 7200-CHECK-ON-LIST THRU 7200-EXIT.                           
041800     IF NOT YEAR-IS-ON-LIST                                               
041900         GO TO 7100-EXIT                                                  
042000     END-IF.                                                              
042100                                                                          
042200     ADD 1 TO WS-ACCEPT-CT.                                               
042300     MOVE WS-YEAR-ENTRY(WS-P) TO YA-YEAR.                                 
042400     WRITE PRTLINE FROM YEARACC-LINE.                                     
042500*    FALL-THROUGH TARGET FOR THE PERFORM ... THRU IN 7010 ABOVE,          
042600*    AND FOR EACH GO TO ABOVE.                                            
042700 7100-EXIT.                                                               
042800     EXIT.                                                                
042900                                                                          
043000*    SCANS THE 11-ENTRY APPROVED-YEAR TABLE, STOPPING EARLY ON            
043100*    THE FIRST MATCH -- WS-K IS REUSED HERE FROM THE U6 SCAN              
043200*    ABOVE SINCE THE TWO ARE NEVER ACTIVE AT THE SAME TIME.               
043300*    NOTE THE LITERAL 11 -- IT MUST TRACK WS-APPRYR-LITS' OCCURS          
043400*    COUNT, SINCE THIS SHOP'S COBOL DOES NOT SUPPORT AN OCCURS            
043500*    DEPENDING ON CLAUSE HERE.                                            
043600 7200-CHECK-ON-LIST.                                                      
043700     MOVE 'N' TO WS-ONLIST-SW.                                            
043800     PERFORM 7210-TEST-ONE-APPR-YEAR THRU 7210-EXIT                       
043900         VARYING WS-K FROM 1 BY 1                                         
044000         UNTIL WS-K > 11                                                  
044100            OR YEAR-IS-ON-LIST.                                           
044200 7200-EXIT.                                                               
044300     EXIT.                                                                
044400                                                                          
044500*    ONE APPROVED-YEAR TABLE SLOT COMPARED TO THE CANDIDATE YEAR.         
044600 7210-TEST-ONE-APPR-YEAR.                                                 
044700     IF WS-YEAR-ENTRY(WS-P) = WS-APPRYR-ENTRY(WS-K)                       
044800         MOVE 'Y' TO WS-ONLIST-SW                                         
044900     END-IF.                                                              
045000 7210-EXIT.                                                               
045100     EXIT.                                                                
045200                                                                          
045300*    U8 -- LIST THE NUMBER-HOLDER TABLE, THEN FLAG EACH ENTRY             
045400*    ABOVE OR NOT ABOVE THE COMPARISON VALUE.  THIS SECTION TRACES        
045500*    BACK TO THE OLD TRAINING-PACKET DEMO THAT TAUGHT NEW STAFF           
045600*    HOW TO COMPARE TWO NUMBERS -- IT WAS FOLDED INTO THIS UTILITY        
045700*    RUN RATHER THAN DROPPED WHEN THE TRAINING COURSE WAS RETIRED,        
045800*    SINCE THE SAME FIXED TABLE WAS ALREADY BEING MAINTAINED HERE.        
045900 8000-NUMBER-HOLDER-DEMO.                                                 
046000     MOVE WS-COMPARE-VALUE TO NH-COMPARE.                                 
046100     WRITE PRTLINE FROM NUMHDR-LINE.                                      
046200     PERFORM 8100-ONE-ENTRY THRU 8100-EXIT                                
046300         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 10.                        
046400 8000-EXIT.                                                               
046500     EXIT.                                                                
046600                                                                          
046700*    WS-P DOES DOUBLE DUTY HERE AS A ZERO-BASED DISPLAY POSITION          
046800*    ONLY -- IT IS NOT THE YEAR-TABLE SUBSCRIPT IN THIS SECTION,          
046900*    SINCE U7 AND U8 NEVER RUN AT THE SAME TIME.                          
047000 8100-ONE-ENTRY.                                                          
047100     COMPUTE WS-P = WS-K - 1.                                             
047200     MOVE WS-P TO NE-POSITION.                                            
047300     MOVE WS-NUMHOLD-ENTRY(WS-K) TO NE-NUMBER.                            
047400*        THE SET-THEN-TEST STYLE BELOW (SET WS-ABOVE-SW, THEN             
047500*        TEST NUMBER-IS-ABOVE) MATCHES HOW THE REST OF THIS               
047600*        SHOP'S PROGRAMS HANDLE AN 88-LEVEL CONDITION THAT                
047700*        FEEDS MORE THAN ONE DOWNSTREAM DECISION -- HERE THERE            
047800*        IS ONLY ONE, BUT THE IDIOM IS KEPT FOR CONSISTENCY.              
047900     IF WS-NUMHOLD-ENTRY(WS-K) > WS-COMPARE-VALUE                         
048000         MOVE 'Y' TO WS-ABOVE-SW                                          
048100     ELSE                                                                 
048200         MOVE 'N' TO WS-ABOVE-SW                                          
048300     END-IF.                                                              
048400     IF NUMBER-IS-ABOVE                                                   
048500         MOVE 'ABOVE'     TO NE-ABOVE-TEXT                                
048600     ELSE                                                                 
048700         MOVE 'NOT ABOVE' TO NE-ABOVE-TEXT                                
048800     END-IF.                                                              
048900     WRITE PRTLINE FROM NUMENT-LINE.                                      
049000 8100-EXIT.                                                               
049100     EXIT.                                                                
049200                                                                          
049300*    READ-AHEAD FETCH FOR THE YEAR-INPUT LOAD LOOP -- SAME                
049400*    PATTERN AS THE OTHER TWO PROGRAMS IN THIS JOB STREAM.                
049500 9000-READ-YEAR.                                                          
049600     READ YEAR-INPUT                                                      
049700         AT END                                                           
049800             MOVE 'NO' TO MORE-YEAR-RECS                                  
049900         NOT AT END                                                       
050000             CONTINUE                                                     
050100     END-READ.                                                            
050200                                                                          
050300*    END-OF-RUN OPERATOR LOG -- ONLY THE YEAR COUNT IS WORTH              
050400*    LOGGING HERE SINCE U6 AND U8 WORK FROM FIXED LITERAL TABLES          
050500*    THAT NEVER VARY RUN TO RUN.                                          
050600 9900-CLOSING.                                                            
050700     DISPLAY 'STVUTILS -- YEARS LOADED       : ' WS-YEAR-COUNT.           
050800     DISPLAY 'STVUTILS -- UTILITY RUN ENDED'.                             
050900     CLOSE YEAR-INPUT                                                     
051000           UTIL-REPORT.                                                   
051100                                                                          
051200 END PROGRAM STVUTILS.                                                    
